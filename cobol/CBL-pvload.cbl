000100*================================================================*
000200*  PROGRAM:  PVLOAD
000300*  USER PV SYSTEM ASSEMBLY SUBROUTINE.
000400*
000500*  TEARS APART THE ONE FLAT PVREQDD RECORD (GPS PAIR, PANEL
000600*  LIST, INVERTER LIST -- SEE COPYLIB PVREQ FOR THE EXACT
000700*  PUNCTUATION) AND BUILDS THE IN-MEMORY PV-SYSTEM-MODEL PVCALC
000800*  RUNS BOTH CALCULATE-OUTPUT PASSES AGAINST.  FOR EACH PANEL
000900*  IT FLATTENS ALL OF THAT PANEL'S OBSTACLE DATASETS INTO ONE
001000*  COMBINED POINT LIST AND HANDS IT TO PVSHDW TO TURN INTO A
001100*  360-BUCKET SHADOW PROFILE.  PARSE THE HEADER FIELDS FIRST,
001200*  THEN WORK PANEL BY PANEL, DATASET BY DATASET, POINT BY POINT,
001300*  CALLING THE SHADOW SUBPROGRAM ONCE PER PANEL.
001400*
001500*  CHANGE LOG
001600*  DATE       BY   TICKET     DESCRIPTION
001700*  ---------  ---  ---------  ---------------------------------
001800*  03/22/94   RAG  N/A        ORIGINAL WRITE-UP.                  N/A     
001900*  08/30/94   RAG  N/A        SPLIT DATASET/POINT PARSE OUT OF    N/A     
002000*                             THE PANEL PARAGRAPH, WAS UNREADABLE
002100*                             AS ONE BLOCK.
002200*  09/02/98   EFA  Y2K-0091   CENTURY WINDOW REVIEW -- NO DATE    Y2K-0091
002300*                             FIELDS IN THIS PROGRAM, NO CHANGE.
002400*  06/19/03   DQ   HD-4471    ONLY THE FIRST INVERTER ENTRY IS    HD-4471 
002500*                             EVER USED (CONFIRMED WITH
002600*                             ENGINEERING) -- STOPPED PARSING
002700*                             PAST ENTRY 1.
002800*================================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    PVLOAD.
003100 AUTHOR.        R A GUTHRIE.
003200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003300 DATE-WRITTEN.  03/22/1994.
003400 DATE-COMPILED.
003500 SECURITY.      NONE.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-3081.
004000 OBJECT-COMPUTER.  IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS PVLOAD-DEBUG-ON
004400            OFF STATUS IS PVLOAD-DEBUG-OFF.
004500*----------------------------------------------------------------*
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*----------------------------------------------------------------*
004900 01  WS-SUBSCRIPTS-COUNTERS.
005000     05  WS-PANEL-NBR                 PIC S9(3) COMP.
005100     05  WS-DATASET-NBR                PIC S9(3) COMP.
005200     05  WS-POINT-NBR                  PIC S9(3) COMP.
005300     05  WS-INVERTER-NBR               PIC S9(3) COMP.
005400     05  WS-DATASET-COUNT              PIC S9(3) COMP.
005500     05  WS-POINT-COUNT                PIC S9(3) COMP.
005600     05  FILLER                        PIC X(06).
005700*----------------------------------------------------------------*
005800*  RUN-DATE STAMP, USED ONLY BY THE 9900 DEBUG TRACE.  SAME
005900*  YY/MM/DD-HH/MM/SS BREAKOUT THE SHOP HAS USED ON EVERY DEBUG
006000*  TRACE LINE FOR YEARS.
006100*----------------------------------------------------------------*
006200 01  WS-CURRENT-DATE-DATA.
006300     05  WS-CURRENT-DATE.
006400         10  WS-CURRENT-YEAR           PIC 9(04).
006500         10  WS-CURRENT-MONTH          PIC 9(02).
006600         10  WS-CURRENT-DAY            PIC 9(02).
006700     05  WS-CURRENT-TIME.
006800         10  WS-CURRENT-HOUR           PIC 9(02).
006900         10  WS-CURRENT-MINUTE         PIC 9(02).
007000         10  WS-CURRENT-SECOND         PIC 9(02).
007100         10  WS-CURRENT-HUNDREDTH      PIC 9(02).
007200*----------------------------------------------------------------*
007300*  ALTERNATE VIEW OF THE DATE PORTION ONLY -- 9900-DEBUG-DISPLAY
007400*  DOESN'T CARE ABOUT THE TIME OF DAY, JUST THE RUN DATE.
007500*----------------------------------------------------------------*
007600 01  WS-CURRENT-DATE-ONLY REDEFINES WS-CURRENT-DATE-DATA.
007700     05  WS-CD-DATE                    PIC 9(08).
007800     05  FILLER                        PIC X(08).
007900*----------------------------------------------------------------*
008000 COPY PVREQ.
008100 COPY PVSYS.
008200 COPY PVTBL.
008300*----------------------------------------------------------------*
008400 01  WS-DEBUG-LINE.
008500     05  FILLER                        PIC X(15) VALUE
008600             'PVLOAD PANEL # '.
008700     05  WS-DBG-PANEL-NBR               PIC ZZ9.
008800     05  FILLER                        PIC X(08) VALUE ' POINTS='.
008900     05  WS-DBG-POINT-COUNT             PIC ZZ9.
009000*----------------------------------------------------------------*
009100 LINKAGE SECTION.
009200*----------------------------------------------------------------*
009300 01  LK-PV-SYSTEM-MODEL.
009400     05  LK-PANEL-COUNT                PIC S9(3) COMP.
009500     05  LK-INVERTER-AC-RATING         PIC S9(5)V9(2).
009600     05  LK-PANEL-TABLE OCCURS 50 TIMES.
009700         10  LK-PANEL-ID                 PIC X(20).
009800         10  LK-PANEL-WATTS              PIC S9(5)V9(2).
009900         10  LK-PANEL-AZIMUTH            PIC S9(3)V9(2).
010000         10  LK-PANEL-ELEVATION          PIC S9(3)V9(2).
010100         10  LK-SHADOW-PROFILE.
010200             15  LK-SHADOW-ELEVATION OCCURS 360 TIMES
010300                         PIC S9(3)V9(4) COMP-3.
010400             15  FILLER                    PIC X(04).
010500         10  FILLER                     PIC X(10).
010600*================================================================*
010700 PROCEDURE DIVISION USING PVR-RAW-RECORD
010800                           LK-PV-SYSTEM-MODEL.
010900*----------------------------------------------------------------*
011000 0000-MAIN-ROUTINE.
011100*----------------------------------------------------------------*
011200     PERFORM 1000-PARSE-GPS-AND-COUNTS THRU 1000-EXIT.
011300     PERFORM 2000-BUILD-ALL-PANELS    THRU 2000-EXIT.
011400     PERFORM 5000-PARSE-FIRST-INVERTER THRU 5000-EXIT.
011500     MOVE PVR-PANEL-COUNT TO LK-PANEL-COUNT.
011600     GOBACK.
011700*----------------------------------------------------------------*
011800*  TOP-LEVEL SPLIT: LONGITUDE, LATITUDE, PANEL COUNT, PANEL
011900*  LIST, INVERTER COUNT, INVERTER LIST -- SIX FIELDS SEPARATED
012000*  BY '|', NO REMAINDER TO WORRY ABOUT.
012100*----------------------------------------------------------------*
012200 1000-PARSE-GPS-AND-COUNTS.
012300*----------------------------------------------------------------*
012400     UNSTRING PVR-RAW-RECORD DELIMITED BY '|'
012500         INTO PVR-LONGITUDE-TXT
012600              PVR-LATITUDE-TXT
012700              PVR-PANEL-COUNT-TXT
012800              PVR-PANELS-BLOB
012900              PVR-INVERTER-COUNT-TXT
013000              PVR-INVERTERS-BLOB.
013100     COMPUTE PVR-LONGITUDE = FUNCTION NUMVAL-C(PVR-LONGITUDE-TXT).
013200     COMPUTE PVR-LATITUDE  = FUNCTION NUMVAL-C(PVR-LATITUDE-TXT).
013300     COMPUTE PVR-PANEL-COUNT =
013400             FUNCTION NUMVAL(PVR-PANEL-COUNT-TXT).
013500     COMPUTE PVR-INVERTER-COUNT =
013600             FUNCTION NUMVAL(PVR-INVERTER-COUNT-TXT).
013700     MOVE 1 TO PVR-PANEL-PTR.
013800 1000-EXIT.
013900     EXIT.
014000*----------------------------------------------------------------*
014100 2000-BUILD-ALL-PANELS.
014200*----------------------------------------------------------------*
014300     PERFORM 2100-BUILD-ONE-PANEL THRU 2100-EXIT
014400         VARYING WS-PANEL-NBR FROM 1 BY 1
014500         UNTIL WS-PANEL-NBR > PVR-PANEL-COUNT.
014600 2000-EXIT.
014700     EXIT.
014800*----------------------------------------------------------------*
014900 2100-BUILD-ONE-PANEL.
015000*----------------------------------------------------------------*
015100     UNSTRING PVR-PANELS-BLOB DELIMITED BY ';'
015200         INTO PVR-PANEL-ENTRY
015300         WITH POINTER PVR-PANEL-PTR.
015400     UNSTRING PVR-PANEL-ENTRY DELIMITED BY '#'
015500         INTO PVR-PANEL-SCALARS
015600              PVR-DATASETS-BLOB.
015700     UNSTRING PVR-PANEL-SCALARS DELIMITED BY ','
015800         INTO PVR-PANEL-ID(WS-PANEL-NBR)
015900              PVR-PANEL-DESCRIPTION(WS-PANEL-NBR)
016000              PVR-PANEL-WATTS-TXT
016100              PVR-PANEL-AZIMUTH-TXT
016200              PVR-PANEL-ELEVATION-TXT
016300              PVR-DATASET-COUNT-TXT.
016400     COMPUTE PVR-PANEL-WATTS(WS-PANEL-NBR) =
016500             FUNCTION NUMVAL-C(PVR-PANEL-WATTS-TXT).
016600     COMPUTE PVR-PANEL-AZIMUTH(WS-PANEL-NBR) =
016700             FUNCTION NUMVAL-C(PVR-PANEL-AZIMUTH-TXT).
016800     COMPUTE PVR-PANEL-ELEVATION(WS-PANEL-NBR) =
016900             FUNCTION NUMVAL-C(PVR-PANEL-ELEVATION-TXT).
017000     COMPUTE WS-DATASET-COUNT =
017100             FUNCTION NUMVAL(PVR-DATASET-COUNT-TXT).
017200     MOVE PVR-PANEL-ID(WS-PANEL-NBR)   TO LK-PANEL-ID(WS-PANEL-NBR).
017300     MOVE PVR-PANEL-WATTS(WS-PANEL-NBR)
017400                                    TO LK-PANEL-WATTS(WS-PANEL-NBR).
017500     MOVE PVR-PANEL-AZIMUTH(WS-PANEL-NBR)
017600                                  TO LK-PANEL-AZIMUTH(WS-PANEL-NBR).
017700     MOVE PVR-PANEL-ELEVATION(WS-PANEL-NBR)
017800                                TO LK-PANEL-ELEVATION(WS-PANEL-NBR).
017900     PERFORM 2300-COMBINE-PANEL-POINTS THRU 2300-EXIT.
018000     CALL 'PVSHDW' USING PVT-POINT-TABLE-SIZE
018100                          PVT-POINT-TABLE
018200                          LK-SHADOW-PROFILE(WS-PANEL-NBR).
018300     IF PVLOAD-DEBUG-ON
018400         PERFORM 9900-DEBUG-DISPLAY THRU 9900-EXIT.
018500 2100-EXIT.
018600     EXIT.
018700*----------------------------------------------------------------*
018800*  FLATTEN EVERY OBSTACLE DATASET OF THE CURRENT PANEL INTO ONE
018900*  COMBINED POINT TABLE.  ENGINEERING WANTS ALL POINTS OF ALL
019000*  DATASETS BUCKETED TOGETHER, NOT DATASET BY DATASET, SO WE
019100*  HAND PVSHDW ONE LIST.
019200*----------------------------------------------------------------*
019300 2300-COMBINE-PANEL-POINTS.
019400*----------------------------------------------------------------*
019500     MOVE 1 TO PVR-DATASET-PTR.
019600     MOVE 0 TO PVT-POINT-TABLE-INDEX.
019700     PERFORM 2400-PARSE-ONE-DATASET THRU 2400-EXIT
019800         VARYING WS-DATASET-NBR FROM 1 BY 1
019900         UNTIL WS-DATASET-NBR > WS-DATASET-COUNT.
020000     MOVE PVT-POINT-TABLE-INDEX TO PVT-POINT-TABLE-SIZE.
020100 2300-EXIT.
020200     EXIT.
020300*----------------------------------------------------------------*
020400 2400-PARSE-ONE-DATASET.
020500*----------------------------------------------------------------*
020600     UNSTRING PVR-DATASETS-BLOB DELIMITED BY '^'
020700         INTO PVR-DATASET-ENTRY
020800         WITH POINTER PVR-DATASET-PTR.
020900     UNSTRING PVR-DATASET-ENTRY DELIMITED BY '#'
021000         INTO PVR-DATASET-SCALARS
021100              PVR-POINTS-BLOB.
021200     UNSTRING PVR-DATASET-SCALARS DELIMITED BY ','
021300         INTO PVR-DATASET-ID-TXT
021400              PVR-POINT-COUNT-TXT.
021500     COMPUTE WS-POINT-COUNT = FUNCTION NUMVAL(PVR-POINT-COUNT-TXT).
021600     MOVE 1 TO PVR-POINT-PTR.
021700     PERFORM 2500-PARSE-ONE-POINT THRU 2500-EXIT
021800         VARYING WS-POINT-NBR FROM 1 BY 1
021900         UNTIL WS-POINT-NBR > WS-POINT-COUNT.
022000 2400-EXIT.
022100     EXIT.
022200*----------------------------------------------------------------*
022300 2500-PARSE-ONE-POINT.
022400*----------------------------------------------------------------*
022500     UNSTRING PVR-POINTS-BLOB DELIMITED BY '~'
022600         INTO PVR-POINT-ENTRY
022700         WITH POINTER PVR-POINT-PTR.
022800     UNSTRING PVR-POINT-ENTRY DELIMITED BY ':'
022900         INTO PVR-POINT-AZIMUTH-TXT
023000              PVR-POINT-ELEVATION-TXT.
023100     ADD 1 TO PVT-POINT-TABLE-INDEX.
023200     COMPUTE PVT-POINT-AZIMUTH(PVT-POINT-TABLE-INDEX) =
023300             FUNCTION NUMVAL-C(PVR-POINT-AZIMUTH-TXT).
023400     COMPUTE PVT-POINT-ELEVATION(PVT-POINT-TABLE-INDEX) =
023500             FUNCTION NUMVAL-C(PVR-POINT-ELEVATION-TXT).
023600 2500-EXIT.
023700     EXIT.
023800*----------------------------------------------------------------*
023900*  ONLY THE FIRST INVERTER ENTRY ON THE LINE IS EVER USED --
024000*  SEE 06/19/03 CHANGE ABOVE -- SO WE DON'T BOTHER MARCHING A
024100*  POINTER PAST IT.
024200*----------------------------------------------------------------*
024300 5000-PARSE-FIRST-INVERTER.
024400*----------------------------------------------------------------*
024500     MOVE 1 TO PVR-INVERTER-PTR.
024600     UNSTRING PVR-INVERTERS-BLOB DELIMITED BY ';'
024700         INTO PVR-INVERTER-ENTRY
024800         WITH POINTER PVR-INVERTER-PTR.
024900     UNSTRING PVR-INVERTER-ENTRY DELIMITED BY ','
025000         INTO PVR-INVERTER-ID(1)
025100              PVR-INVERTER-WATTS-TXT
025200              PVR-INVERTER-NAME(1)
025300              PVR-INVERTER-DESCRIPTION(1).
025400     COMPUTE LK-INVERTER-AC-RATING =
025500             FUNCTION NUMVAL-C(PVR-INVERTER-WATTS-TXT).
025600 5000-EXIT.
025700     EXIT.
025800*----------------------------------------------------------------*
025900 9900-DEBUG-DISPLAY.
026000*----------------------------------------------------------------*
026100     MOVE FUNCTION CURRENT-DATE   TO WS-CURRENT-DATE-DATA.
026200     MOVE WS-PANEL-NBR            TO WS-DBG-PANEL-NBR.
026300     MOVE PVT-POINT-TABLE-SIZE    TO WS-DBG-POINT-COUNT.
026400     DISPLAY WS-DEBUG-LINE.
026500 9900-EXIT.
026600     EXIT.
