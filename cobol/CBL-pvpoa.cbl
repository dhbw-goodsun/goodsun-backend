000100*================================================================*
000200*  PROGRAM:  PVPOA
000300*  PLANE-OF-ARRAY IRRADIANCE SUBROUTINE.
000400*
000500*  GIVEN THE SUN'S POSITION, ONE PANEL'S ORIENTATION AND SHADOW
000600*  PROFILE, AND THE TIMESTEP'S THREE WEATHER IRRADIANCE READINGS,
000700*  RETURNS THE IRRADIANCE ACTUALLY STRIKING THE TILTED PANEL
000800*  SURFACE (BEAM + SKY-DIFFUSE + GROUND-REFLECTED).  CALLED ONCE
000900*  PER PANEL PER QUALIFYING WEATHER ROW BY PVWXRD.
001000*
001100*  CHANGE LOG
001200*  DATE       BY   TICKET     DESCRIPTION
001300*  ---------  ---  ---------  ---------------------------------
001400*  04/11/94   RAG  N/A        ORIGINAL WRITE-UP, BEAM TERM ONLY.  N/A     
001500*  05/02/94   RAG  N/A        ADDED DIFFUSE AND GROUND-REFLECTED  N/A     
001600*                             TERMS PER ENGINEERING REVIEW.
001700*  09/02/98   EFA  Y2K-0091   CENTURY WINDOW REVIEW -- NO DATE    Y2K-0091
001800*                             FIELDS HELD HERE, NO CHANGE.
001900*  06/19/03   DQ   HD-4471    ADDED ACOS-ARGUMENT CLAMP -- A BAD  HD-4471 
002000*                             OBSTACLE FILE WAS DRIVING THE ACOS
002100*                             ARGUMENT FRACTIONALLY OUTSIDE -1/1
002200*                             AND ABENDING THE STEP.
002300*================================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    PVPOA.
002600 AUTHOR.        R A GUTHRIE.
002700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN.  04/11/1994.
002900 DATE-COMPILED.
003000 SECURITY.      NONE.
003100*----------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-3081.
003500 OBJECT-COMPUTER.  IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS PVPOA-DEBUG-ON
003900            OFF STATUS IS PVPOA-DEBUG-OFF.
004000*----------------------------------------------------------------*
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*----------------------------------------------------------------*
004400 01  WS-MATH-CONSTANTS.
004500     05  WS-DEG-TO-RAD                PIC S9(1)V9(9) COMP-3
004600                                       VALUE 0.017453293.
004700     05  WS-RAD-TO-DEG                PIC S9(3)V9(9) COMP-3
004800                                       VALUE 57.295779513.
004900     05  WS-PI                        PIC S9(1)V9(9) COMP-3
005000                                       VALUE 3.141592654.
005100     05  FILLER                       PIC X(04).
005200*----------------------------------------------------------------*
005300*  SHADOW-BLOCK TEST WORK AREA -- STEP 1 OF THE POA WALKTHROUGH.
005400*----------------------------------------------------------------*
005500 01  WS-SHADOW-CHECK-WORK.
005600     05  WS-AZ-NORM-VALUE             PIC S9(5)V9(9) COMP-3.
005700     05  WS-AZ-NORM-Q                 PIC S9(5) COMP.
005800     05  WS-AZ-NORM-REM               PIC S9(5)V9(9) COMP-3.
005900     05  WS-AZIMUTH-BUCKET            PIC S9(3) COMP.
006000     05  WS-BUCKET-SUBSCRIPT          PIC S9(3) COMP.
006100     05  WS-PANEL-SHADOWED-SW         PIC X(01) VALUE 'N'.
006200         88  WS-PANEL-SHADOWED             VALUE 'Y'.
006300     05  FILLER                       PIC X(06).
006400*----------------------------------------------------------------*
006500*  ANGLE-OF-INCIDENCE WORK AREA -- STEP 2.
006600*----------------------------------------------------------------*
006700 01  WS-AOI-WORK.
006800     05  WS-ZENITH-DEGREES            PIC S9(3)V9(6) COMP-3.
006900*----------------------------------------------------------------*
007000*  UNSIGNED VIEW OF THE ZENITH ANGLE -- 9900-DEBUG-DISPLAY FLAGS
007100*  ANY MAGNITUDE OVER 90 AS A SIGN THE ELEVATION CAME IN BAD.
007200*----------------------------------------------------------------*
007300     05  WS-ZENITH-DEGREES-U REDEFINES WS-ZENITH-DEGREES
007400                                  PIC 9(3)V9(6) COMP-3.
007500     05  WS-AOI-INNER                 PIC S9(3)V9(9) COMP-3.
007600*----------------------------------------------------------------*
007700*  UNSIGNED VIEW OF THE ACOS ARGUMENT -- 9800-CLAMP-INNER BELOW
007800*  TESTS MAGNITUDE ONLY WHEN DECIDING WHICH BOUND WAS BLOWN.
007900*----------------------------------------------------------------*
008000     05  WS-AOI-INNER-U REDEFINES WS-AOI-INNER PIC 9(3)V9(9) COMP-3.
008100     05  WS-AOI-DEGREES               PIC S9(3)V9(6) COMP-3.
008200*----------------------------------------------------------------*
008300*  BEAM, DIFFUSE AND GROUND-REFLECTED COMPONENT WORK AREAS --
008400*  STEPS 3, 4 AND 5.
008500*----------------------------------------------------------------*
008600 01  WS-BEAM-WORK.
008700     05  WS-RAW-BEAM                  PIC S9(5)V9(6) COMP-3.
008800     05  WS-IAM-CORRECTION            PIC S9(3)V9(9) COMP-3.
008900     05  WS-BEAM-COMPONENT            PIC S9(5)V9(6) COMP-3.
009000 01  WS-DIFFUSE-WORK.
009100     05  WS-BETA-RADIANS              PIC S9(3)V9(9) COMP-3.
009200     05  WS-EXTRA-TERRESTRIAL-RAD     PIC S9(5)V9(6) COMP-3.
009300*----------------------------------------------------------------*
009400*  ALTERNATE INTEGER-ONLY VIEW OF THE EXTRATERRESTRIAL RADIATION
009500*  RESULT, HELD FOR THE 9900 DEBUG TRACE'S "SANE VALUE" CHECK.
009600*----------------------------------------------------------------*
009700     05  WS-XTRA-RAD-WHOLE REDEFINES WS-EXTRA-TERRESTRIAL-RAD
009800                              PIC S9(5) COMP-3.
009900     05  WS-ANISOTROPY-INDEX          PIC S9(3)V9(9) COMP-3.
010000     05  WS-DIFFUSE-COMPONENT         PIC S9(5)V9(6) COMP-3.
010100 01  WS-GROUND-WORK.
010200     05  WS-GROUND-ALBEDO             PIC S9(1)V9(2) COMP-3
010300                                       VALUE 0.20.
010400     05  WS-GROUND-COMPONENT          PIC S9(5)V9(6) COMP-3.
010500*----------------------------------------------------------------*
010600 01  WS-DEBUG-LINE.
010700     05  FILLER                       PIC X(11) VALUE
010800             'PVPOA POA= '.
010900     05  WS-DBG-POA                   PIC -ZZZZ9.999999.
011000*----------------------------------------------------------------*
011100 LINKAGE SECTION.
011200*----------------------------------------------------------------*
011300 01  LK-SUN-AZIMUTH                   PIC S9(5)V9(4) COMP-3.
011400 01  LK-SUN-ELEVATION                 PIC S9(5)V9(4) COMP-3.
011500 01  LK-PANEL-AZIMUTH                 PIC S9(3)V9(2).
011600 01  LK-PANEL-ELEVATION               PIC S9(3)V9(2).
011700 01  LK-SHADOW-PROFILE.
011800     05  LK-SHADOW-ELEVATION OCCURS 360 TIMES
011900                              PIC S9(3)V9(4) COMP-3.
012000     05  FILLER                       PIC X(04).
012100 01  LK-DIRECT-NORMAL-IRR             PIC S9(5)V9(2) COMP-3.
012200 01  LK-DIFFUSE-HORIZ-IRR             PIC S9(5)V9(2) COMP-3.
012300 01  LK-GLOBAL-HORIZ-IRR              PIC S9(5)V9(2) COMP-3.
012400 01  LK-DAY-OF-YEAR                   PIC S9(3) COMP.
012500 01  LK-POA-IRRADIANCE                PIC S9(5)V9(6) COMP-3.
012600*================================================================*
012700 PROCEDURE DIVISION USING LK-SUN-AZIMUTH LK-SUN-ELEVATION
012800                           LK-PANEL-AZIMUTH LK-PANEL-ELEVATION
012900                           LK-SHADOW-PROFILE
013000                           LK-DIRECT-NORMAL-IRR
013100                           LK-DIFFUSE-HORIZ-IRR
013200                           LK-GLOBAL-HORIZ-IRR
013300                           LK-DAY-OF-YEAR LK-POA-IRRADIANCE.
013400*----------------------------------------------------------------*
013500 0000-MAIN-ROUTINE.
013600*----------------------------------------------------------------*
013700     MOVE 'N' TO WS-PANEL-SHADOWED-SW.
013800     MOVE ZERO TO WS-BEAM-COMPONENT WS-DIFFUSE-COMPONENT
013900                  WS-GROUND-COMPONENT.
014000     PERFORM 1000-CHECK-SHADOW-BLOCK THRU 1000-EXIT.
014100     PERFORM 2000-COMPUTE-ANGLE-OF-INCIDENCE THRU 2000-EXIT.
014200     PERFORM 3000-COMPUTE-BEAM-COMPONENT THRU 3000-EXIT.
014300     PERFORM 4000-COMPUTE-DIFFUSE-COMPONENT THRU 4000-EXIT.
014400     PERFORM 5000-COMPUTE-GROUND-COMPONENT THRU 5000-EXIT.
014500     COMPUTE LK-POA-IRRADIANCE =
014600             WS-BEAM-COMPONENT + WS-DIFFUSE-COMPONENT
014700             + WS-GROUND-COMPONENT.
014800     IF PVPOA-DEBUG-ON
014900         PERFORM 9900-DEBUG-DISPLAY THRU 9900-EXIT.
015000     GOBACK.
015100*----------------------------------------------------------------*
015200*  STEP 1 -- IS THIS PANEL'S OWN OBSTACLE PROFILE HIDING THE SUN
015300*  AT ITS CURRENT AZIMUTH?  TEST IS ON THE SHADOW-PROFILE BUCKET
015400*  FOR TRUNCATE(SUN AZIMUTH) NORMALIZED TO 0-359.
015500*----------------------------------------------------------------*
015600 1000-CHECK-SHADOW-BLOCK.
015700*----------------------------------------------------------------*
015800     MOVE LK-SUN-AZIMUTH TO WS-AZ-NORM-VALUE.
015900     DIVIDE WS-AZ-NORM-VALUE BY 360
016000             GIVING WS-AZ-NORM-Q REMAINDER WS-AZ-NORM-REM.
016100     IF WS-AZ-NORM-REM < 0
016200         ADD 360 TO WS-AZ-NORM-REM.
016300     MOVE WS-AZ-NORM-REM TO WS-AZIMUTH-BUCKET.
016400     COMPUTE WS-BUCKET-SUBSCRIPT = WS-AZIMUTH-BUCKET + 1.
016500     IF LK-SHADOW-ELEVATION(WS-BUCKET-SUBSCRIPT) >=
016600                                               LK-SUN-ELEVATION
016700         SET WS-PANEL-SHADOWED TO TRUE.
016800 1000-EXIT.
016900     EXIT.
017000*----------------------------------------------------------------*
017100*  STEP 2 -- ANGLE OF INCIDENCE BETWEEN THE SUN VECTOR AND THE
017200*  PANEL-NORMAL VECTOR, CLAMPED AT 90 DEGREES.
017300*----------------------------------------------------------------*
017400 2000-COMPUTE-ANGLE-OF-INCIDENCE.
017500*----------------------------------------------------------------*
017600     COMPUTE WS-ZENITH-DEGREES = 90 - LK-SUN-ELEVATION.
017700     COMPUTE WS-AOI-INNER =
017800         (FUNCTION SIN(WS-ZENITH-DEGREES * WS-DEG-TO-RAD) *
017900          FUNCTION COS((LK-PANEL-AZIMUTH - LK-SUN-AZIMUTH) *
018000                        WS-DEG-TO-RAD) *
018100          FUNCTION SIN(LK-PANEL-ELEVATION * WS-DEG-TO-RAD))
018200         + (FUNCTION COS(WS-ZENITH-DEGREES * WS-DEG-TO-RAD) *
018300            FUNCTION COS(LK-PANEL-ELEVATION * WS-DEG-TO-RAD)).
018400     PERFORM 9800-CLAMP-INNER THRU 9800-EXIT.
018500     COMPUTE WS-AOI-DEGREES =
018600             FUNCTION ACOS(WS-AOI-INNER) * WS-RAD-TO-DEG.
018700     IF WS-AOI-DEGREES > 90
018800         MOVE 90 TO WS-AOI-DEGREES.
018900 2000-EXIT.
019000     EXIT.
019100*----------------------------------------------------------------*
019200*  ACOS DOMAIN GUARD -- A FRACTION-OF-A-PERCENT OVERSHOOT PAST
019300*  +/-1.0 FROM ACCUMULATED ROUNDING WILL ABEND FUNCTION ACOS.
019400*----------------------------------------------------------------*
019500 9800-CLAMP-INNER.
019600*----------------------------------------------------------------*
019700     IF WS-AOI-INNER > 1
019800         MOVE 1 TO WS-AOI-INNER
019900     ELSE
020000         IF WS-AOI-INNER < -1
020100             COMPUTE WS-AOI-INNER = 0 - 1.
020200 9800-EXIT.
020300     EXIT.
020400*----------------------------------------------------------------*
020500*  STEP 3 -- BEAM COMPONENT, ZERO IF SHADOWED, ELSE THE DIRECT
020600*  NORMAL IRRADIANCE PROJECTED ONTO THE PANEL, WITH AN IAM
020700*  POLYNOMIAL CORRECTION APPLIED PAST 50 DEGREES AOI.
020800*----------------------------------------------------------------*
020900 3000-COMPUTE-BEAM-COMPONENT.
021000*----------------------------------------------------------------*
021100     IF WS-PANEL-SHADOWED
021200         MOVE ZERO TO WS-BEAM-COMPONENT
021300     ELSE
021400         COMPUTE WS-RAW-BEAM =
021500                 LK-DIRECT-NORMAL-IRR *
021600                 FUNCTION COS(WS-AOI-DEGREES * WS-DEG-TO-RAD)
021700         IF WS-AOI-DEGREES > 50
021800             COMPUTE WS-IAM-CORRECTION =
021900                 1
022000                 - (2.438E-3 * WS-AOI-DEGREES)
022100                 + (3.103E-4 * WS-AOI-DEGREES ** 2)
022200                 - (1.246E-5 * WS-AOI-DEGREES ** 3)
022300                 + (2.112E-7 * WS-AOI-DEGREES ** 4)
022400                 - (1.359E-9 * WS-AOI-DEGREES ** 5)
022500             COMPUTE WS-BEAM-COMPONENT =
022600                     WS-RAW-BEAM * WS-IAM-CORRECTION
022700         ELSE
022800             MOVE WS-RAW-BEAM TO WS-BEAM-COMPONENT.
022900 3000-EXIT.
023000     EXIT.
023100*----------------------------------------------------------------*
023200*  STEP 4 -- SKY-DIFFUSE COMPONENT (HAY-DAVIES, ISOTROPIC TERM
023300*  ONLY -- NO CIRCUMSOLAR/HORIZON-BRIGHTENING TERM).  THE BETA
023400*  ANGLE BELOW IS CARRIED EXACTLY AS THE ENGINEERING WORKBOOK
023500*  SPECIFIED IT -- DAY-OF-YEAR TIMES 365, NOT DIVIDED BY IT.
023600*----------------------------------------------------------------*
023700 4000-COMPUTE-DIFFUSE-COMPONENT.
023800*----------------------------------------------------------------*
023900     COMPUTE WS-BETA-RADIANS =
024000             2 * WS-PI * LK-DAY-OF-YEAR * 365.
024100     COMPUTE WS-EXTRA-TERRESTRIAL-RAD =
024200         1367 *
024300         (1.00011
024400          + (0.034221 * FUNCTION COS(WS-BETA-RADIANS))
024500          + (0.00128  * FUNCTION SIN(WS-BETA-RADIANS))
024600          + (0.000719 * FUNCTION COS(2 * WS-BETA-RADIANS))
024700          + (0.000077 * FUNCTION SIN(2 * WS-BETA-RADIANS))).
024800     IF WS-EXTRA-TERRESTRIAL-RAD = ZERO
024900         MOVE ZERO TO WS-ANISOTROPY-INDEX
025000     ELSE
025100         COMPUTE WS-ANISOTROPY-INDEX =
025200                 LK-DIRECT-NORMAL-IRR / WS-EXTRA-TERRESTRIAL-RAD.
025300     COMPUTE WS-DIFFUSE-COMPONENT =
025400         LK-DIFFUSE-HORIZ-IRR * (1 - WS-ANISOTROPY-INDEX) *
025500         (1 + FUNCTION COS(LK-PANEL-ELEVATION * WS-DEG-TO-RAD))
025600         / 2.
025700 4000-EXIT.
025800     EXIT.
025900*----------------------------------------------------------------*
026000*  STEP 5 -- GROUND-REFLECTED COMPONENT, FIXED 0.20 ALBEDO.
026100*----------------------------------------------------------------*
026200 5000-COMPUTE-GROUND-COMPONENT.
026300*----------------------------------------------------------------*
026400     COMPUTE WS-GROUND-COMPONENT =
026500         LK-GLOBAL-HORIZ-IRR * WS-GROUND-ALBEDO *
026600         (1 + FUNCTION COS(LK-PANEL-ELEVATION * WS-DEG-TO-RAD))
026700         / 2.
026800 5000-EXIT.
026900     EXIT.
027000*----------------------------------------------------------------*
027100 9900-DEBUG-DISPLAY.
027200*----------------------------------------------------------------*
027300     MOVE LK-POA-IRRADIANCE TO WS-DBG-POA.
027400     DISPLAY WS-DEBUG-LINE.
027500 9900-EXIT.
027600     EXIT.
