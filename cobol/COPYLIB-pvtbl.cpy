000100*================================================================*
000200*  COPYLIB:  PVTBL
000300*  OBSTRUCTION-POINT LINKAGE TABLE AND 360-BUCKET WORK TABLE
000400*  USED TO BUILD ONE PANEL'S SHADOW PROFILE.  PASSED BETWEEN
000500*  PVLOAD (OR PVCALC, FOR THE NO-SHADOW REBUILD) AND PVSHDW
000600*  ON THE CALL STATEMENT -- ONE COPYBOOK, TWO CALLERS, SO THE
000700*  LINKAGE STAYS IN SYNC ON BOTH ENDS.
000800*
000900*  REVISED    BY   TICKET     REMARKS
001000*  --------   ---  ---------  ------------------------------
001100*  03/21/94   RAG  N/A        ORIGINAL LAYOUT, 200-POINT CEILING. N/A     
001200*  04/02/97   RAG  N/A        RAISED TABLE CEILING 200 TO 400     N/A     
001300*                             POINTS, SURVEY CREW WAS TRUNCATING.
001400*  09/02/98   EFA  Y2K-0091   NO DATE FIELDS PRESENT, NO CHANGE.  Y2K-0091
001500*================================================================*
001600 01  PVT-POINT-TABLE-SIZE       PIC S9(3) COMP.
001700 01  PVT-POINT-TABLE-INDEX      PIC S9(3) COMP.
001800 01  PVT-PROGRAM-ACTION         PIC X(03).
001900     88  PVT-COMBINE-BUCKETS        VALUE 'CMB'.
002000     88  PVT-AVERAGE-BUCKETS        VALUE 'AVG'.
002100     88  PVT-INTERPOLATE-PROFILE    VALUE 'INT'.
002200 01  PVT-POINT-TABLE.
002300     05  PVT-POINT-ENTRY OCCURS 1 TO 400 TIMES
002400                 DEPENDING ON PVT-POINT-TABLE-SIZE
002500                 INDEXED BY PVT-POINT-IDX.
002600         10  PVT-POINT-AZIMUTH        PIC S9(3)V9(2).
002700         10  PVT-POINT-ELEVATION      PIC S9(3)V9(2).
002800*----------------------------------------------------------------*
002900*  360-BUCKET COMBINE/AVERAGE WORK TABLE.  ONE ENTRY PER WHOLE
003000*  DEGREE OF AZIMUTH, 0 THRU 359, CARRIED AS SUBSCRIPT 1 THRU
003100*  360 (SUBSCRIPT = AZIMUTH + 1).  PVSHDW SUMS EVERY DATASET'S
003200*  POINTS INTO THESE BUCKETS, THEN DIVIDES DOWN TO AN AVERAGE,
003300*  THEN CIRCULAR-INTERPOLATES THE BUCKETS NO POINT EVER HIT.
003400*----------------------------------------------------------------*
003500 01  PVT-BUCKET-WORK-TABLE.
003600     05  PVT-BUCKET-ENTRY OCCURS 360 TIMES
003700                 INDEXED BY PVT-BUCKET-IDX.
003800         10  PVT-BUCKET-SUM           PIC S9(5)V9(4) COMP-3.
003900         10  PVT-BUCKET-COUNT         PIC S9(3) COMP.
004000         10  PVT-BUCKET-FILLED-SW     PIC X(01).
004100             88  PVT-BUCKET-FILLED        VALUE 'Y'.
004200             88  PVT-BUCKET-EMPTY         VALUE 'N'.
004300         10  FILLER                   PIC X(02).
004400*----------------------------------------------------------------*
004500*  SEARCH-DIRECTION WORK AREA FOR THE CIRCULAR NEAREST-BUCKET
004600*  SCAN.  LEFT AND RIGHT SCANS SHARE THIS SHAPE; PVSHDW MOVES
004700*  BETWEEN THE TWO REDEFINITIONS DEPENDING WHICH WAY IT IS
004800*  WALKING THE WHEEL AT THE MOMENT.
004900*----------------------------------------------------------------*
005000 01  PVT-SEARCH-WORK.
005100     05  PVT-SEARCH-STEPS             PIC S9(3) COMP.
005200     05  PVT-SEARCH-FOUND-SW          PIC X(01).
005300         88  PVT-SEARCH-FOUND             VALUE 'Y'.
005400         88  PVT-SEARCH-NOT-FOUND          VALUE 'N'.
005500     05  PVT-SEARCH-BUCKET            PIC S9(3) COMP.
005600     05  PVT-SEARCH-DISTANCE          PIC S9(3) COMP.
005700*----------------------------------------------------------------*
005800*  RAW-BYTE VIEW OF THE SEARCH WORK AREA, FOR THE 9990-SNAP-DUMP
005900*  PARAGRAPH TO DISPLAY WHEN A CIRCULAR SEARCH RUNS PAST 360
006000*  STEPS WITHOUT FINDING A FILLED BUCKET -- SHOULDN'T HAPPEN,
006100*  BUT IT DID ONCE ON A BAD OBSTRUCTION SURVEY IN 4/97.
006200*----------------------------------------------------------------*
006300 01  PVT-SEARCH-WORK-BYTES REDEFINES PVT-SEARCH-WORK.
006400     05  FILLER                       PIC X(07).
