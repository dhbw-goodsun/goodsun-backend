000100*================================================================*
000200*  COPYLIB:  PVREQ
000300*  PV ROOFTOP-SYSTEM REQUEST RECORD -- WORKING STORAGE IMAGE.
000400*
000500*  ONE PVREQDD INPUT LINE DESCRIBES ONE ROOFTOP SYSTEM TO BE
000600*  RUN THROUGH THE ANNUAL YIELD CALCULATION.  THE LINE IS CARRIED
000700*  FLAT (GPS PAIR, PANEL LIST, INVERTER LIST) AND IS TORN APART
000800*  BY PVLOAD USING THE BLOB/POINTER FIELDS BELOW.  FIELD GROUPS
000900*  NEST THREE DEEP -- PANEL, THEN OBSTRUCTION DATASET, THEN
001000*  OBSTRUCTION POINT -- SO FOUR DIFFERENT DELIMITER CHARACTERS
001100*  ARE USED TO KEEP THE UNSTRING PASSES UNAMBIGUOUS.  SEE THE
001200*  NARRATIVE BELOW PVR-RAW-RECORD FOR THE EXACT PUNCTUATION.
001300*
001400*  REVISED    BY   TICKET     REMARKS
001500*  --------   ---  ---------  ------------------------------
001600*  03/14/94   RAG  N/A        ORIGINAL LAYOUT.                    N/A     
001700*  09/02/98   EFA  Y2K-0091   4-DIGIT YEAR CARRIED IN WEATHER     Y2K-0091
001800*                             ROW, NOT HERE, NO CHANGE NEEDED.
001900*  06/19/03   DQ   HD-4471    ADDED INVERTER DESCRIPTION FIELD.   HD-4471 
002000*================================================================*
002100 01  PV-SYSTEM-REQUEST.
002200     05  PVR-GPS.
002300         10  PVR-LONGITUDE          PIC S9(3)V9(6).
002400         10  PVR-LATITUDE           PIC S9(3)V9(6).
002500*----------------------------------------------------------------*
002600*  ALTERNATE BYTE VIEW OF THE GPS PAIR -- USED ONLY BY THE
002700*  8900-DUMP-BAD-REQUEST DIAGNOSTIC WHEN A LINE WON'T PARSE.
002800*----------------------------------------------------------------*
002900     05  PVR-GPS-BYTES REDEFINES PVR-GPS PIC X(18).
003000     05  PVR-PANEL-COUNT            PIC S9(3) COMP.
003100     05  PVR-INVERTER-COUNT         PIC S9(3) COMP.
003200     05  PVR-PANEL-TABLE OCCURS 50 TIMES
003300                         INDEXED BY PVR-PANEL-IDX.
003400         10  PVR-PANEL-ID             PIC X(20).
003500         10  PVR-PANEL-DESCRIPTION    PIC X(60).
003600         10  PVR-PANEL-WATTS          PIC S9(5)V9(2).
003700         10  PVR-PANEL-AZIMUTH        PIC S9(3)V9(2).
003800         10  PVR-PANEL-ELEVATION      PIC S9(3)V9(2).
003900         10  PVR-DATASET-COUNT        PIC S9(3) COMP.
004000         10  FILLER                   PIC X(08).
004100     05  PVR-INVERTER-TABLE OCCURS 5 TIMES
004200                            INDEXED BY PVR-INVERTER-IDX.
004300         10  PVR-INVERTER-ID          PIC X(20).
004400         10  PVR-INVERTER-WATTS       PIC S9(5)V9(2).
004500         10  PVR-INVERTER-NAME        PIC X(40).
004600         10  PVR-INVERTER-DESCRIPTION PIC X(60).
004700         10  FILLER                   PIC X(08).
004800*----------------------------------------------------------------*
004900*  RAW-LINE IMAGE OF ONE PVREQDD RECORD, AND THE BLOB/POINTER
005000*  FIELDS THE PARSE PARAGRAPHS IN PVLOAD USE TO PEEL IT APART.
005100*
005200*  LINE PUNCTUATION (BUILT BY THE FEEDER JOB UPSTREAM OF THIS
005300*  SYSTEM, NOT BY US):
005400*    TOP LEVEL FIELDS ......... SEPARATED BY  '|'
005500*       LONGITUDE, LATITUDE, PANEL-COUNT, PANEL-LIST,
005600*       INVERTER-COUNT, INVERTER-LIST
005700*    PANEL-LIST ENTRIES ....... SEPARATED BY  ';'
005800*       EACH PANEL = SCALAR-FIELDS '#' DATASET-LIST
005900*       SCALAR-FIELDS (COMMA SEP) = ID,DESC,WATTS,AZ,EL,DSCOUNT
006000*    DATASET-LIST ENTRIES ..... SEPARATED BY  '^'
006100*       EACH DATASET = SCALAR-FIELDS '#' POINT-LIST
006200*       SCALAR-FIELDS (COMMA SEP) = DATASET-ID,POINT-COUNT
006300*    POINT-LIST ENTRIES ....... SEPARATED BY  '~'
006400*       EACH POINT = AZIMUTH ':' ELEVATION
006500*    INVERTER-LIST ENTRIES .... SEPARATED BY  ';'
006600*       EACH INVERTER (COMMA SEP) = ID,WATTS,NAME,DESCRIPTION
006700*----------------------------------------------------------------*
006800 01  PVR-RAW-RECORD                  PIC X(4000).
006900 01  PVR-PARSE-WORK.
007000     05  PVR-PANELS-BLOB              PIC X(3200).
007100     05  PVR-INVERTERS-BLOB           PIC X(400).
007200     05  PVR-PANEL-ENTRY              PIC X(1600).
007300     05  PVR-PANEL-SCALARS            PIC X(0120).
007400     05  PVR-DATASETS-BLOB            PIC X(1500).
007500     05  PVR-DATASET-ENTRY            PIC X(0800).
007600     05  PVR-DATASET-SCALARS          PIC X(0020).
007700     05  PVR-POINTS-BLOB              PIC X(0780).
007800     05  PVR-POINT-ENTRY              PIC X(0020).
007900     05  PVR-INVERTER-ENTRY           PIC X(0140).
008000     05  PVR-LONGITUDE-TXT            PIC X(0012).
008100     05  PVR-LATITUDE-TXT             PIC X(0012).
008200     05  PVR-PANEL-COUNT-TXT          PIC X(0004).
008300     05  PVR-INVERTER-COUNT-TXT       PIC X(0004).
008400     05  PVR-PANEL-WATTS-TXT          PIC X(0010).
008500     05  PVR-PANEL-AZIMUTH-TXT        PIC X(0008).
008600     05  PVR-PANEL-ELEVATION-TXT      PIC X(0008).
008700     05  PVR-DATASET-COUNT-TXT        PIC X(0004).
008800     05  PVR-DATASET-ID-TXT           PIC X(0010).
008900     05  PVR-POINT-COUNT-TXT          PIC X(0004).
009000     05  PVR-POINT-AZIMUTH-TXT        PIC X(0008).
009100     05  PVR-POINT-ELEVATION-TXT      PIC X(0008).
009200     05  PVR-INVERTER-WATTS-TXT       PIC X(0010).
009300     05  PVR-PANEL-PTR                PIC S9(4) COMP.
009400     05  PVR-DATASET-PTR              PIC S9(4) COMP.
009500     05  PVR-POINT-PTR                PIC S9(4) COMP.
009600     05  PVR-INVERTER-PTR             PIC S9(4) COMP.
