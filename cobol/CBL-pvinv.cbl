000100*================================================================*
000200*  PROGRAM:  PVINV
000300*  INVERTER AC-CONVERSION SUBROUTINE.
000400*
000500*  CONVERTS SYSTEM DC POWER TO AC POWER THROUGH THE INVERTER'S
000600*  PART-LOAD EFFICIENCY CURVE, HARD-CAPPED AT THE INVERTER'S
000700*  NAMEPLATE AC RATING.  CALLED ONCE PER QUALIFYING WEATHER ROW
000800*  BY PVWXRD, AFTER PVLOSS HAS DERATED THE SYSTEM DC POWER.
000900*
001000*  CHANGE LOG
001100*  DATE       BY   TICKET     DESCRIPTION
001200*  ---------  ---  ---------  ---------------------------------
001300*  05/02/94   RAG  N/A        ORIGINAL WRITE-UP.                  N/A     
001400*  09/02/98   EFA  Y2K-0091   CENTURY WINDOW REVIEW -- NO DATE    Y2K-0091
001500*                             FIELDS HELD HERE, NO CHANGE.
001600*  06/19/03   DQ   HD-4471    NAMED THE CURVE CONSTANTS, WERE     HD-4471 
001700*                             LITERALS BURIED IN THE COMPUTE.
001800*================================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    PVINV.
002100 AUTHOR.        R A GUTHRIE.
002200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN.  05/02/1994.
002400 DATE-COMPILED.
002500 SECURITY.      NONE.
002600*----------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.  IBM-3081.
003000 OBJECT-COMPUTER.  IBM-3081.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-0 ON STATUS IS PVINV-DEBUG-ON
003400            OFF STATUS IS PVINV-DEBUG-OFF.
003500*----------------------------------------------------------------*
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800*----------------------------------------------------------------*
003900 01  WS-INVERTER-CONSTANTS.
004000     05  WS-NOMINAL-EFFICIENCY        PIC S9(1)V9(4) COMP-3
004100                                       VALUE 0.9600.
004200     05  WS-REFERENCE-EFFICIENCY      PIC S9(1)V9(4) COMP-3
004300                                       VALUE 0.9637.
004400*----------------------------------------------------------------*
004500*  UNSIGNED VIEW OF THE REFERENCE EFFICIENCY CONSTANT -- 9900
004600*  DEBUG TRACE SANITY-CHECKS IT AGAINST THE WORKBOOK VALUE.
004700*----------------------------------------------------------------*
004800     05  WS-REFERENCE-EFFICIENCY-U REDEFINES WS-REFERENCE-EFFICIENCY
004900                              PIC 9(1)V9(4) COMP-3.
005000     05  FILLER                       PIC X(04).
005100*----------------------------------------------------------------*
005200 01  WS-PART-LOAD-WORK.
005300     05  WS-NAMEPLATE-DC-RATING       PIC S9(5)V9(6) COMP-3.
005400*----------------------------------------------------------------*
005500*  ALTERNATE INTEGER-ONLY VIEW OF THE NAMEPLATE DC RATING, HELD
005600*  FOR THE 9900 DEBUG TRACE'S ROUGH-MAGNITUDE SANITY CHECK.
005700*----------------------------------------------------------------*
005800     05  WS-NAMEPLATE-DC-WHOLE REDEFINES WS-NAMEPLATE-DC-RATING
005900                              PIC S9(5) COMP-3.
006000     05  WS-EFFICIENCY-SCALE-FACTOR   PIC S9(1)V9(9) COMP-3.
006100     05  WS-LOAD-FRACTION             PIC S9(3)V9(9) COMP-3.
006200*----------------------------------------------------------------*
006300*  UNSIGNED VIEW OF THE PART-LOAD FRACTION -- 9900 DEBUG TRACE
006400*  FLAGS A NEGATIVE FRACTION AS A BAD DC-POWER READING UPSTREAM.
006500*----------------------------------------------------------------*
006600     05  WS-LOAD-FRACTION-U REDEFINES WS-LOAD-FRACTION
006700                                  PIC 9(3)V9(9) COMP-3.
006800     05  WS-PART-LOAD-EFFICIENCY      PIC S9(3)V9(9) COMP-3.
006900     05  WS-SCALE-TIMES-K1            PIC S9(3)V9(9) COMP-3.
007000     05  WS-K2-OVER-LOAD              PIC S9(3)V9(9) COMP-3.
007100*----------------------------------------------------------------*
007200 01  WS-DEBUG-LINE.
007300     05  FILLER                       PIC X(11) VALUE
007400             'PVINV AC = '.
007500     05  WS-DBG-AC-POWER              PIC -ZZZZ9.999999.
007600*----------------------------------------------------------------*
007700 LINKAGE SECTION.
007800*----------------------------------------------------------------*
007900 01  LK-DC-POWER                      PIC S9(5)V9(6) COMP-3.
008000 01  LK-INVERTER-AC-RATING            PIC S9(5)V9(2).
008100 01  LK-AC-POWER                      PIC S9(5)V9(6) COMP-3.
008200*================================================================*
008300 PROCEDURE DIVISION USING LK-DC-POWER LK-INVERTER-AC-RATING
008400                           LK-AC-POWER.
008500*----------------------------------------------------------------*
008600 0000-MAIN-ROUTINE.
008700*----------------------------------------------------------------*
008800     COMPUTE WS-NAMEPLATE-DC-RATING =
008900             LK-INVERTER-AC-RATING / WS-NOMINAL-EFFICIENCY.
009000     COMPUTE WS-EFFICIENCY-SCALE-FACTOR =
009100             WS-NOMINAL-EFFICIENCY / WS-REFERENCE-EFFICIENCY.
009200     IF LK-DC-POWER < WS-NAMEPLATE-DC-RATING
009300         PERFORM 1000-COMPUTE-PART-LOAD-AC THRU 1000-EXIT
009400     ELSE
009500         MOVE LK-INVERTER-AC-RATING TO LK-AC-POWER.
009600     IF PVINV-DEBUG-ON
009700         PERFORM 9900-DEBUG-DISPLAY THRU 9900-EXIT.
009800     GOBACK.
009900*----------------------------------------------------------------*
010000*  PART-LOAD BRANCH -- DC POWER IS BELOW NAMEPLATE, RUN THE
010100*  CURVE.  partLoadEfficiency = (scale * -0.0162 * loadFraction)
010200*  - (0.0059 / loadFraction) + 0.9858; acPower = dcPower *
010300*  partLoadEfficiency.  NO SPECIAL CASE FOR A ZERO LOAD FRACTION
010400*  -- SEE ENGINEERING NOTE IN THE PROGRAM HEADER OF PVCALC.
010500*----------------------------------------------------------------*
010600 1000-COMPUTE-PART-LOAD-AC.
010700*----------------------------------------------------------------*
010800     COMPUTE WS-LOAD-FRACTION =
010900             LK-DC-POWER / WS-NAMEPLATE-DC-RATING.
011000     COMPUTE WS-SCALE-TIMES-K1 =
011100         WS-EFFICIENCY-SCALE-FACTOR * -0.0162 * WS-LOAD-FRACTION.
011200     COMPUTE WS-K2-OVER-LOAD = 0.0059 / WS-LOAD-FRACTION.
011300     COMPUTE WS-PART-LOAD-EFFICIENCY =
011400             WS-SCALE-TIMES-K1 - WS-K2-OVER-LOAD + 0.9858.
011500     COMPUTE LK-AC-POWER = LK-DC-POWER * WS-PART-LOAD-EFFICIENCY.
011600 1000-EXIT.
011700     EXIT.
011800*----------------------------------------------------------------*
011900 9900-DEBUG-DISPLAY.
012000*----------------------------------------------------------------*
012100     MOVE LK-AC-POWER TO WS-DBG-AC-POWER.
012200     DISPLAY WS-DEBUG-LINE.
012300 9900-EXIT.
012400     EXIT.
