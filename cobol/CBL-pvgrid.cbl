000100*================================================================*
000200*  PROGRAM:  PVGRID
000300*  GPS-GRID SNAP SUBROUTINE.
000400*
000500*  SNAPS AN ARBITRARY USER GPS COORDINATE ONTO THE NEAREST
000600*  WEATHER-GRID CELL WE ACTUALLY CARRY WEATHER FILES FOR.  THE
000700*  GRID RUNS 1.0 DEGREE OF LONGITUDE WIDE, CENTERED ON THE HALF
000800*  DEGREE, AND 0.5 DEGREE OF LATITUDE WIDE, CENTERED ON THE
000900*  QUARTER OR THREE-QUARTER DEGREE.  CALLED ONCE PER CALCULATE-
001000*  OUTPUT PASS BY PVCALC.
001100*
001200*  CHANGE LOG
001300*  DATE       BY   TICKET     DESCRIPTION
001400*  ---------  ---  ---------  ---------------------------------
001500*  02/09/94   RAG  N/A        ORIGINAL WRITE-UP.                  N/A     
001600*  07/22/95   RAG  N/A        FIXED LATITUDE SNAP -- WAS ALWAYS   N/A     
001700*                             ROUNDING TO THE .75 CELL, LOST
001800*                             THE .25 HALF OF THE COMPARISON.
001900*  09/02/98   EFA  Y2K-0091   CENTURY WINDOW REVIEW -- NO DATE    Y2K-0091
002000*                             FIELDS IN THIS PROGRAM, NO CHANGE.
002100*  06/19/03   DQ   HD-4471    CONVERTED WORKING FIELDS TO COMP-3  HD-4471
002200*                             TO MATCH THE REST OF THE PV SUITE.
002300*  01/11/07   KLM  HD-5820    ADDED SNAP-DIRECTION SANITY CHECK   HD-5820
002400*                             PER OPS TICKET -- A BAD GPS ROW HAD  HD-5820
002500*                             SLIPPED A REMAINDER PAST A WHOLE
002600*                             DEGREE.
002700*================================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    PVGRID.
003000 AUTHOR.        R A GUTHRIE.
003100 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003200 DATE-WRITTEN.  02/09/1994.
003300 DATE-COMPILED.
003400 SECURITY.      NONE.
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-3081.
003900 OBJECT-COMPUTER.  IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS PVGRID-DEBUG-ON
004300            OFF STATUS IS PVGRID-DEBUG-OFF.
004400*----------------------------------------------------------------*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*----------------------------------------------------------------*
004800*  SET ON BY 2200-CHECK-SNAP-DIRECTION WHEN THE LATITUDE
004900*  REMAINDER COMES BACK A FULL DEGREE OR MORE -- SEE HD-5820
005000*  ABOVE.
005100*----------------------------------------------------------------*
005200 01  WS-SWITCHES-MISC.
005300     05  WS-SNAP-ERROR-SW             PIC X(01) VALUE 'N'.
005400         88  WS-SNAP-ERROR                VALUE 'Y'.
005500     05  FILLER                       PIC X(09).
005600*----------------------------------------------------------------*
005700*  WORKING COPIES OF THE INPUT GPS PAIR TRUNCATED TO THEIR
005800*  INTEGER DEGREE, AND THE FRACTIONAL REMAINDER USED TO PICK
005900*  THE LATITUDE OFFSET (.25 CELL VS .75 CELL).
006000*----------------------------------------------------------------*
006100 01  WS-SNAP-WORK.
006200     05  WS-LONGITUDE-WHOLE           PIC S9(3) COMP-3.
006300*----------------------------------------------------------------*
006400*  UNSIGNED VIEW OF THE WHOLE-DEGREE LONGITUDE -- THE HEMISPHERE
006500*  IS ALREADY CARRIED SEPARATELY BY THE CALLER, SO THE SNAP
006600*  MATH ONLY EVER NEEDS THE MAGNITUDE HERE TOO.
006700*----------------------------------------------------------------*
006800     05  WS-LONGITUDE-WHOLE-U REDEFINES WS-LONGITUDE-WHOLE
006900                                  PIC 9(3) COMP-3.
007000     05  WS-LATITUDE-WHOLE            PIC S9(3) COMP-3.
007100     05  WS-LATITUDE-FRACTION         PIC S9(3)V9(6) COMP-3.
007200*----------------------------------------------------------------*
007300*  ALTERNATE UNSIGNED VIEW OF THE FRACTIONAL REMAINDER -- THE
007400*  .5-CUTOFF TEST IN 2100-CHECK-HALF-DEGREE NEEDS THE SIGN, SO IT
007500*  WORKS FROM WS-LATITUDE-FRACTION DIRECTLY.  THIS MAGNITUDE-ONLY
007600*  VIEW IS FOR 2200-CHECK-SNAP-DIRECTION'S RANGE CHECK BELOW.
007700*----------------------------------------------------------------*
007800     05  WS-LATITUDE-FRACTION-U REDEFINES WS-LATITUDE-FRACTION
007900                                  PIC 9(3)V9(6) COMP-3.
008000     05  FILLER                       PIC X(06).
008100*----------------------------------------------------------------*
008200*  RAW-BYTE VIEW OF THE SNAP WORK AREA -- KEPT FOR THE ABEND
008300*  DUMP FORMATTER, SAME AS THE OLD GRID-CELL SCRATCH AREA.
008400*----------------------------------------------------------------*
008500 01  WS-SNAP-WORK-BYTES REDEFINES WS-SNAP-WORK PIC X(15).
008600*----------------------------------------------------------------*
008700*  DEBUG SNAPSHOT, WRITTEN OUT ONLY WHEN UPSI-0 IS ON (SET BY
008800*  OPERATOR JCL OVERRIDE) -- SEE 9900-DEBUG-DISPLAY.
008900*----------------------------------------------------------------*
009000 01  WS-DEBUG-LINE.
009100     05  FILLER                       PIC X(10) VALUE 'PVGRID IN='.
009200     05  WS-DBG-IN-LON                PIC -999.999999.
009300     05  WS-DBG-IN-LAT                PIC -999.999999.
009400     05  FILLER                       PIC X(11) VALUE ' SNAPPED TO'.
009500     05  WS-DBG-OUT-LON               PIC -999.999999.
009600     05  WS-DBG-OUT-LAT               PIC -999.999999.
009700*----------------------------------------------------------------*
009800 LINKAGE SECTION.
009900*----------------------------------------------------------------*
010000 01  LK-INPUT-LONGITUDE               PIC S9(3)V9(6) COMP-3.
010100 01  LK-INPUT-LATITUDE                PIC S9(3)V9(6) COMP-3.
010200 01  LK-SNAPPED-LONGITUDE             PIC S9(3)V9(6) COMP-3.
010300 01  LK-SNAPPED-LATITUDE              PIC S9(3)V9(6) COMP-3.
010400*================================================================*
010500 PROCEDURE DIVISION USING LK-INPUT-LONGITUDE
010600                           LK-INPUT-LATITUDE
010700                           LK-SNAPPED-LONGITUDE
010800                           LK-SNAPPED-LATITUDE.
010900*----------------------------------------------------------------*
011000 0000-MAIN-ROUTINE.
011100*----------------------------------------------------------------*
011200     PERFORM 1000-SNAP-LONGITUDE THRU 1000-EXIT.
011300     PERFORM 2000-SNAP-LATITUDE  THRU 2000-EXIT.
011400     PERFORM 2200-CHECK-SNAP-DIRECTION THRU 2200-EXIT.
011500     IF PVGRID-DEBUG-ON
011600         PERFORM 9900-DEBUG-DISPLAY THRU 9900-EXIT.
011700     GOBACK.
011800*----------------------------------------------------------------*
011900*  SNAPPED LONGITUDE = TRUNCATE(INPUT LONGITUDE) + 0.5.  THE
012000*  +0.5 IS UNCONDITIONAL -- IT APPLIES NO MATTER THE SIGN OR
012100*  FRACTION OF THE INPUT, SO -98.9 SNAPS TO -97.5, NOT -98.5.
012200*----------------------------------------------------------------*
012300 1000-SNAP-LONGITUDE.
012400*    MOVE OF A SIGNED DECIMAL INTO A ZERO-DECIMAL COMP-3 FIELD
012500*    TRUNCATES THE FRACTION TOWARD ZERO -- NO ROUNDED CLAUSE.
012600     MOVE LK-INPUT-LONGITUDE      TO WS-LONGITUDE-WHOLE.
012700     COMPUTE LK-SNAPPED-LONGITUDE =
012800             WS-LONGITUDE-WHOLE + 0.5.
012900 1000-EXIT.
013000     EXIT.
013100*----------------------------------------------------------------*
013200*  SNAPPED LATITUDE: I = TRUNCATE(INPUT LATITUDE).  IF THE
013300*  FRACTIONAL REMAINDER (INPUT - I) IS LESS THAN 0.5, THE
013400*  OFFSET IS 0.25; OTHERWISE IT IS 0.75.
013500*----------------------------------------------------------------*
013600 2000-SNAP-LATITUDE.
013700     MOVE LK-INPUT-LATITUDE       TO WS-LATITUDE-WHOLE.
013800     COMPUTE WS-LATITUDE-FRACTION =
013900             LK-INPUT-LATITUDE - WS-LATITUDE-WHOLE.
014000     PERFORM 2100-CHECK-HALF-DEGREE THRU 2100-EXIT.
014100 2000-EXIT.
014200     EXIT.
014300*----------------------------------------------------------------*
014400 2100-CHECK-HALF-DEGREE.
014500*----------------------------------------------------------------*
014600     IF WS-LATITUDE-FRACTION < 0.5
014700         COMPUTE LK-SNAPPED-LATITUDE =
014800                 WS-LATITUDE-WHOLE + 0.25
014900     ELSE
015000         COMPUTE LK-SNAPPED-LATITUDE =
015100                 WS-LATITUDE-WHOLE + 0.75.
015200 2100-EXIT.
015300     EXIT.
015400*----------------------------------------------------------------*
015500*  SANITY CHECK PER HD-5820 -- A VALID FRACTIONAL REMAINDER OUT
015600*  OF 2000-SNAP-LATITUDE ALWAYS RUNS 0 UP TO (BUT NOT INCLUDING)
015700*  A FULL DEGREE.  THE OPS TICKET THAT PROMPTED THIS CHECK WAS A
015800*  GPS ROW WHERE THE REMAINDER CAME BACK A FULL DEGREE OR MORE,
015900*  WHICH MEANS THE TRUNCATE STEP UPSTREAM WENT WRONG AND THE
016000*  SNAPPED CELL CANNOT BE TRUSTED.  FLAG IT FOR OPS RATHER THAN
016100*  LET A BAD SNAP THROUGH.
016200*----------------------------------------------------------------*
016300 2200-CHECK-SNAP-DIRECTION.
016400     IF WS-LATITUDE-FRACTION-U NOT LESS THAN 1
016500         MOVE 'Y' TO WS-SNAP-ERROR-SW
016600         DISPLAY 'PVGRID - BAD GPS ROW, LATITUDE REMAINDER OUT '
016700                 'OF RANGE'
016800     ELSE
016900         MOVE 'N' TO WS-SNAP-ERROR-SW.
017000 2200-EXIT.
017100     EXIT.
017200*----------------------------------------------------------------*
017300*  UPSI-0 DEBUG TRACE -- OPS CAN FLIP THIS SWITCH ON FROM THE
017400*  JCL WHEN A CALL COMES IN THAT A SNAPPED CELL LOOKS WRONG.
017500*----------------------------------------------------------------*
017600 9900-DEBUG-DISPLAY.
017700     MOVE LK-INPUT-LONGITUDE   TO WS-DBG-IN-LON.
017800     MOVE LK-INPUT-LATITUDE    TO WS-DBG-IN-LAT.
017900     MOVE LK-SNAPPED-LONGITUDE TO WS-DBG-OUT-LON.
018000     MOVE LK-SNAPPED-LATITUDE  TO WS-DBG-OUT-LAT.
018100     DISPLAY WS-DEBUG-LINE.
018200 9900-EXIT.
018300     EXIT.
