000100*================================================================*
000200*  COPYLIB:  PVSYS
000300*  ASSEMBLED PV SYSTEM MODEL -- ONE ENTRY PER PANEL, CARRYING
000400*  THE PANEL'S NAMEPLATE FIGURES AND ITS FINISHED 360-POINT
000500*  HORIZON SHADOW PROFILE, PLUS THE SYSTEM'S SINGLE INVERTER.
000600*  BUILT ONCE BY PVLOAD AND HELD BY PVCALC FOR BOTH THE
000700*  WITH-SHADOWING AND NO-SHADOWING CALCULATION PASSES.
000800*
000900*  REVISED    BY   TICKET     REMARKS
001000*  --------   ---  ---------  ------------------------------
001100*  03/14/94   RAG  N/A        ORIGINAL LAYOUT.                    N/A     
001200*  11/08/96   RAG  N/A        ADDED SHADOW PROFILE PER PANEL,     N/A     
001300*                             WAS A SEPARATE TABLE BEFORE.
001400*  09/02/98   EFA  Y2K-0091   REVIEWED FOR CENTURY WINDOWING,     Y2K-0091
001500*                             NO DATE FIELDS PRESENT HERE.
001600*================================================================*
001700 01  PV-SYSTEM-MODEL.
001800     05  PVS-PANEL-COUNT              PIC S9(3) COMP.
001900     05  PVS-INVERTER-AC-RATING       PIC S9(5)V9(2).
002000     05  PVS-PANEL-TABLE OCCURS 50 TIMES
002100                         INDEXED BY PVS-PANEL-IDX.
002200         10  PVS-PANEL-ID               PIC X(20).
002300         10  PVS-PANEL-WATTS            PIC S9(5)V9(2).
002400         10  PVS-PANEL-AZIMUTH          PIC S9(3)V9(2).
002500         10  PVS-PANEL-ELEVATION        PIC S9(3)V9(2).
002600         10  PVS-SHADOW-PROFILE.
002700             15  PVS-SHADOW-ELEVATION OCCURS 360 TIMES
002800                         INDEXED BY PVS-SHADOW-IDX
002900                         PIC S9(3)V9(4) COMP-3.
003000             15  PVS-SHADOW-PADDING         PIC X(04).
003100         10  FILLER                     PIC X(10).
003200*----------------------------------------------------------------*
003300*  RUNNING-TOTAL WORK AREA CARRIED ALONGSIDE THE MODEL WHILE
003400*  PVCALC DRIVES THE THREE-YEAR CALCULATE-OUTPUT LOOP.  KEPT
003500*  IN THIS COPYBOOK SO PVCALC AND PVWXRD SHARE ONE DEFINITION.
003600*----------------------------------------------------------------*
003700 01  PV-PASS-ACCUMULATOR.
003800     05  PVA-ENERGY-TOTAL-WH          PIC S9(9)V9(6) COMP-3.
003900     05  PVA-TIMESTEP-COUNT           PIC S9(7) COMP.
004000     05  FILLER                       PIC X(08).
004100*----------------------------------------------------------------*
004200*  UNSIGNED-MAGNITUDE VIEW OF THE ACCUMULATOR, USED BY THE
004300*  8900-VERIFY-NOT-NEGATIVE SANITY CHECK IN PVCALC -- A RUN
004400*  THAT EVER DRIVES THE ACCUMULATOR NEGATIVE HAS A BAD WEATHER
004500*  FILE ON IT SOMEWHERE AND NEEDS TO BE KICKED BACK TO OPS.
004600*----------------------------------------------------------------*
004700 01  PV-PASS-ACCUMULATOR-U REDEFINES PV-PASS-ACCUMULATOR.
004800     05  PVA-ENERGY-TOTAL-WH-U        PIC 9(9)V9(6) COMP-3.
004900     05  FILLER                       PIC X(12).
