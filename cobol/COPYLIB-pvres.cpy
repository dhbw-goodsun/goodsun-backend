000100*================================================================*
000200*  COPYLIB:  PVRES
000300*  ANNUAL YIELD RESULTS RECORD -- ONE RECORD WRITTEN TO PVRESDD
000400*  PER PVCALC RUN.  TWO WHOLE-KWH TOTALS, SHADED AND UNSHADED.
000500*
000600*  REVISED    BY   TICKET     REMARKS
000700*  --------   ---  ---------  ------------------------------
000800*  04/11/94   RAG  N/A        ORIGINAL LAYOUT.                    N/A     
000900*  06/19/03   DQ   HD-4471    WIDENED BOTH TOTALS 9(7) TO 9(9),   HD-4471 
001000*                             UTILITY-SCALE SYSTEMS OVERFLOWED.
001100*================================================================*
001200 01  PV-RESULTS-RECORD.
001300     05  PVZ-KWH-WITH-SHADING         PIC S9(9).
001400     05  FILLER                       PIC X(01) VALUE '|'.
001500     05  PVZ-KWH-WITHOUT-SHADING      PIC S9(9).
001600     05  FILLER                       PIC X(30).
