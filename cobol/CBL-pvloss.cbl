000100*================================================================*
000200*  PROGRAM:  PVLOSS
000300*  SYSTEM-LOSS DERATE SUBROUTINE.
000400*
000500*  APPLIES THE NINE STANDING SYSTEM-DERATE FACTORS (SOILING,
000600*  SNOW, MISMATCH, WIRING, CONNECTIONS, LIGHT-INDUCED
000700*  DEGRADATION, NAMEPLATE RATING, AGE, AVAILABILITY) TO THE
000800*  TIMESTEP'S TOTAL DC POWER.  CALLED ONCE PER QUALIFYING
000900*  WEATHER ROW BY PVWXRD, AFTER ALL PANELS ARE SUMMED.
001000*
001100*  NOTE WELL -- THE FINAL APPLY STEP BELOW SUBTRACTS THE LOSS
001200*  PERCENTAGE FROM DC POWER AS A FLAT WATT QUANTITY RATHER THAN
001300*  MULTIPLYING DC POWER BY THE DERATE FRACTION.  ENGINEERING
001400*  CONFIRMED (05/03/94, SEE BELOW) THAT THIS IS HOW THE ORIGINAL
001500*  SPREADSHEET MODEL WAS BUILT AND THAT PRODUCTION ESTIMATES ARE
001600*  ALREADY BASELINED AGAINST IT -- DO NOT "FIX" THIS ARITHMETIC.
001700*
001800*  CHANGE LOG
001900*  DATE       BY   TICKET     DESCRIPTION
002000*  ---------  ---  ---------  ---------------------------------
002100*  04/25/94   RAG  N/A        ORIGINAL WRITE-UP.                  N/A     
002200*  05/03/94   RAG  N/A        ENGINEERING RE-CONFIRMED THE APPLY- N/A     
002300*                             LOSS FORMULA BELOW AFTER A REVIEWER
002400*                             FLAGGED IT AS LOOKING LIKE A BUG --
002500*                             LEFT AS-IS PER ENGINEERING SIGN-OFF.
002600*  09/02/98   EFA  Y2K-0091   CENTURY WINDOW REVIEW -- NO DATE    Y2K-0091
002700*                             FIELDS HELD HERE, NO CHANGE.
002800*  06/19/03   DQ   HD-4471    NAMED LOSS PERCENTAGES MOVED TO     HD-4471 
002900*                             88-LEVEL-DOCUMENTED CONSTANTS.
003000*================================================================*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    PVLOSS.
003300 AUTHOR.        R A GUTHRIE.
003400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003500 DATE-WRITTEN.  04/25/1994.
003600 DATE-COMPILED.
003700 SECURITY.      NONE.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-3081.
004200 OBJECT-COMPUTER.  IBM-3081.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS PVLOSS-DEBUG-ON
004600            OFF STATUS IS PVLOSS-DEBUG-OFF.
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*----------------------------------------------------------------*
005100*  THE NINE STANDING LOSS PERCENTAGES.  FIXED FOR EVERY RUN --
005200*  NOT PART OF THE USER REQUEST RECORD.
005300*----------------------------------------------------------------*
005400 01  WS-LOSS-PERCENT-TABLE.
005500     05  WS-LOSS-SOILING              PIC S9(3)V9(2) COMP-3
005600                                       VALUE 2.00.
005700     05  WS-LOSS-SNOW                 PIC S9(3)V9(2) COMP-3
005800                                       VALUE 0.00.
005900     05  WS-LOSS-MISMATCH             PIC S9(3)V9(2) COMP-3
006000                                       VALUE 2.00.
006100     05  WS-LOSS-WIRING               PIC S9(3)V9(2) COMP-3
006200                                       VALUE 2.00.
006300     05  WS-LOSS-CONNECTIONS          PIC S9(3)V9(2) COMP-3
006400                                       VALUE 0.50.
006500     05  WS-LOSS-LID                  PIC S9(3)V9(2) COMP-3
006600                                       VALUE 1.50.
006700     05  WS-LOSS-NAMEPLATE            PIC S9(3)V9(2) COMP-3
006800                                       VALUE 1.00.
006900     05  WS-LOSS-AGE                  PIC S9(3)V9(2) COMP-3
007000                                       VALUE 0.00.
007100     05  WS-LOSS-AVAILABILITY         PIC S9(3)V9(2) COMP-3
007200                                       VALUE 3.00.
007300*----------------------------------------------------------------*
007400*  REDEFINITION OF THE LOSS TABLE AS A 9-ENTRY OCCURS, USED BY
007500*  1000-COMPUTE-DERATE-FACTOR TO LOOP THE PRODUCT INSTEAD OF
007600*  WRITING NINE SEPARATE MULTIPLY STATEMENTS.
007700*----------------------------------------------------------------*
007800 01  WS-LOSS-PERCENT-REDEF REDEFINES WS-LOSS-PERCENT-TABLE.
007900     05  WS-LOSS-PERCENT-ENTRY OCCURS 9 TIMES
008000                         INDEXED BY WS-LOSS-IDX
008100                         PIC S9(3)V9(2) COMP-3.
008200*----------------------------------------------------------------*
008300 01  WS-DERATE-WORK.
008400     05  WS-TOTAL-DERATE-FACTOR       PIC S9(1)V9(9) COMP-3
008500                                       VALUE 1.
008600*----------------------------------------------------------------*
008700*  UNSIGNED VIEW OF THE TOTAL DERATE FACTOR -- THE 9900 DEBUG
008800*  TRACE FLAGS A NEGATIVE DERATE FACTOR AS AN IMPOSSIBLE RESULT.
008900*----------------------------------------------------------------*
009000     05  WS-TOTAL-DERATE-U REDEFINES WS-TOTAL-DERATE-FACTOR
009100                              PIC 9(1)V9(9) COMP-3.
009200     05  WS-ONE-MINUS-LOSS            PIC S9(1)V9(9) COMP-3.
009300*----------------------------------------------------------------*
009400*  UNSIGNED VIEW OF THE ONE-MINUS-LOSS FACTOR -- 9900 DEBUG
009500*  TRACE FLAGS A NEGATIVE FACTOR AS AN IMPOSSIBLE LOSS TABLE ENTRY
009600*----------------------------------------------------------------*
009700     05  WS-ONE-MINUS-LOSS-U REDEFINES WS-ONE-MINUS-LOSS
009800                                  PIC 9(1)V9(9) COMP-3.
009900     05  WS-TOTAL-LOSS-PERCENT        PIC S9(3)V9(6) COMP-3.
010000*----------------------------------------------------------------*
010100 01  WS-DEBUG-LINE.
010200     05  FILLER                       PIC X(11) VALUE
010300             'PVLOSS DC= '.
010400     05  WS-DBG-OUT-DC-POWER          PIC -ZZZZ9.999999.
010500*----------------------------------------------------------------*
010600 LINKAGE SECTION.
010700*----------------------------------------------------------------*
010800 01  LK-DC-POWER-TOTAL                PIC S9(5)V9(6) COMP-3.
010900 01  LK-OUTPUT-DC-POWER               PIC S9(5)V9(6) COMP-3.
011000*================================================================*
011100 PROCEDURE DIVISION USING LK-DC-POWER-TOTAL LK-OUTPUT-DC-POWER.
011200*----------------------------------------------------------------*
011300 0000-MAIN-ROUTINE.
011400*----------------------------------------------------------------*
011500     PERFORM 1000-COMPUTE-DERATE-FACTOR THRU 1000-EXIT.
011600     PERFORM 2000-APPLY-LOSS-TO-DC-POWER THRU 2000-EXIT.
011700     IF PVLOSS-DEBUG-ON
011800         PERFORM 9900-DEBUG-DISPLAY THRU 9900-EXIT.
011900     GOBACK.
012000*----------------------------------------------------------------*
012100*  STEP 1 -- totalDerateFactor = PRODUCT of (1 - loss/100) OVER
012200*  ALL NINE NAMED LOSSES.
012300*----------------------------------------------------------------*
012400 1000-COMPUTE-DERATE-FACTOR.
012500*----------------------------------------------------------------*
012600     MOVE 1 TO WS-TOTAL-DERATE-FACTOR.
012700     PERFORM 1100-MULTIPLY-ONE-LOSS THRU 1100-EXIT
012800             VARYING WS-LOSS-IDX FROM 1 BY 1
012900             UNTIL WS-LOSS-IDX > 9.
013000     COMPUTE WS-TOTAL-LOSS-PERCENT =
013100             100 * (1 - WS-TOTAL-DERATE-FACTOR).
013200 1000-EXIT.
013300     EXIT.
013400*----------------------------------------------------------------*
013500 1100-MULTIPLY-ONE-LOSS.
013600*----------------------------------------------------------------*
013700     COMPUTE WS-ONE-MINUS-LOSS =
013800         1 - (WS-LOSS-PERCENT-ENTRY(WS-LOSS-IDX) / 100).
013900     COMPUTE WS-TOTAL-DERATE-FACTOR =
014000             WS-TOTAL-DERATE-FACTOR * WS-ONE-MINUS-LOSS.
014100 1100-EXIT.
014200     EXIT.
014300*----------------------------------------------------------------*
014400*  STEP 2 -- APPLY THE LOSS.  PER THE HEADER NOTE ABOVE, THIS IS
014500*  A STRAIGHT WATT SUBTRACTION OF THE LOSS PERCENT NUMBER, NOT A
014600*  MULTIPLICATIVE DERATE -- REPRODUCED EXACTLY AS ENGINEERING
014700*  SIGNED OFF ON IT, NOT AS ONE MIGHT EXPECT IT TO READ.
014800*----------------------------------------------------------------*
014900 2000-APPLY-LOSS-TO-DC-POWER.
015000*----------------------------------------------------------------*
015100     COMPUTE LK-OUTPUT-DC-POWER =
015200             (LK-DC-POWER-TOTAL * 1)
015300             - (WS-TOTAL-LOSS-PERCENT / 100).
015400 2000-EXIT.
015500     EXIT.
015600*----------------------------------------------------------------*
015700 9900-DEBUG-DISPLAY.
015800*----------------------------------------------------------------*
015900     MOVE LK-OUTPUT-DC-POWER TO WS-DBG-OUT-DC-POWER.
016000     DISPLAY WS-DEBUG-LINE.
016100 9900-EXIT.
016200     EXIT.
