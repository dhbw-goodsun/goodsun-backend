000100*================================================================*
000200*  PROGRAM:  PVWXRD
000300*  WEATHER-FILE READ AND TIMESTEP-DRIVE SUBROUTINE.
000400*
000500*  READS ONE GRID-CELL/YEAR WEATHER FILE START TO END AND, FOR
000600*  EVERY QUALIFYING (DAYLIGHT) ROW, DRIVES THE FULL PER-TIMESTEP
000700*  CALL CHAIN -- SUN POSITION, PER-PANEL IRRADIANCE AND DC POWER,
000800*  SYSTEM LOSSES, INVERTER AC CONVERSION -- AND ADDS THE RESULT
000900*  INTO THE RUNNING PASS ACCUMULATOR.  CALLED ONCE PER YEAR (3
001000*  TIMES PER PASS, 2017/2018/2019) BY PVCALC -- ONE OPEN, READ
001100*  TO END-OF-FILE, ACCUMULATE, CLOSE, PER CALL.
001200*
001300*  CHANGE LOG
001400*  DATE       BY   TICKET     DESCRIPTION
001500*  ---------  ---  ---------  ---------------------------------
001600*  05/09/94   RAG  N/A        ORIGINAL WRITE-UP.                  N/A     
001700*  02/14/96   RAG  N/A        ADDED HEADER/MARKER ROW SKIP -- A   N/A     
001800*                             FEEDER CHANGE STARTED PREPENDING A
001900*                             SENTINEL ROW TO EVERY FILE.
002000*  09/02/98   EFA  Y2K-0091   YEAR COLUMN CONFIRMED 4-DIGIT, NO   Y2K-0091
002100*                             WINDOWING LOGIC PRESENT, NO CHANGE.
002200*  06/19/03   DQ   HD-4471    CONVERTED FILENAME BUILD TO A       HD-4471 
002300*                             SEPARATE PARAGRAPH SO PVCALC COULD
002400*                             ASK FOR A DEBUG DISPLAY OF IT.
002500*  11/30/06   KLM  HD-5820    ADDED DAY-OF-YEAR PARAGRAPH -- WAS  HD-5820 
002600*                             BEING COMPUTED SEPARATELY INSIDE
002700*                             PVPOA FOR EVERY PANEL, WASTEFUL.
002800*================================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    PVWXRD.
003100 AUTHOR.        R A GUTHRIE.
003200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003300 DATE-WRITTEN.  05/09/1994.
003400 DATE-COMPILED.
003500 SECURITY.      NONE.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-3081.
004000 OBJECT-COMPUTER.  IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS PVWXRD-DEBUG-ON
004400            OFF STATUS IS PVWXRD-DEBUG-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT WEATHER-FILE ASSIGN TO WS-WEATHER-FILENAME
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-WEATHER-FILE-STATUS.
005000*----------------------------------------------------------------*
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  WEATHER-FILE
005400     RECORDING MODE IS F.
005500 01  WEATHER-FILE-RECORD              PIC X(200).
005600*----------------------------------------------------------------*
005700 WORKING-STORAGE SECTION.
005800*----------------------------------------------------------------*
005900 COPY PVWXR.
006000*----------------------------------------------------------------*
006100 01  WS-FILE-CONTROL-WORK.
006200     05  WS-WEATHER-FILENAME          PIC X(60).
006300     05  WS-WEATHER-FILE-STATUS       PIC X(02).
006400         88  WS-WEATHER-FILE-OK           VALUE '00'.
006500         88  WS-WEATHER-FILE-EOF          VALUE '10'.
006600     05  WS-WEATHER-EOF-SW            PIC X(01) VALUE 'N'.
006700         88  WS-WEATHER-AT-EOF            VALUE 'Y'.
006800*----------------------------------------------------------------*
006900*  FILENAME-BUILD WORK -- "<LONGITUDE> <LATITUDE>_<YEAR>.CSV",
007000*  THE SHOP'S OWN 2-DECIMAL-PLACE GRID-COORDINATE CONVENTION.
007100*----------------------------------------------------------------*
007200 01  WS-FILENAME-EDIT-WORK.
007300     05  WS-EDIT-LONGITUDE            PIC -999.99.
007400     05  WS-EDIT-LATITUDE             PIC -999.99.
007500     05  WS-EDIT-YEAR                 PIC 9(04).
007600*----------------------------------------------------------------*
007700*  DAY-OF-YEAR WORK -- CUMULATIVE-DAYS-BEFORE-MONTH TABLE PLUS
007800*  A LEAP-YEAR TEST, SAME MATH AS PVSUN CARRIES FOR ITS OWN
007900*  ROLLBACK PARAGRAPH, KEPT LOCAL HERE SINCE IT IS ONLY NEEDED
008000*  ONCE PER ROW RATHER THAN ONCE PER PANEL.
008100*----------------------------------------------------------------*
008200 01  WS-CUM-DAYS-TABLE.
008300     05  FILLER PIC 9(03) VALUE 000.
008400     05  FILLER PIC 9(03) VALUE 031.
008500     05  FILLER PIC 9(03) VALUE 059.
008600     05  FILLER PIC 9(03) VALUE 090.
008700     05  FILLER PIC 9(03) VALUE 120.
008800     05  FILLER PIC 9(03) VALUE 151.
008900     05  FILLER PIC 9(03) VALUE 181.
009000     05  FILLER PIC 9(03) VALUE 212.
009100     05  FILLER PIC 9(03) VALUE 243.
009200     05  FILLER PIC 9(03) VALUE 273.
009300     05  FILLER PIC 9(03) VALUE 304.
009400     05  FILLER PIC 9(03) VALUE 334.
009500 01  WS-CUM-DAYS-REDEF REDEFINES WS-CUM-DAYS-TABLE.
009600     05  WS-CUM-DAYS-BEFORE OCCURS 12 TIMES PIC 9(03).
009700 01  WS-DAY-OF-YEAR-WORK.
009800     05  WS-DIV-Q                     PIC S9(5) COMP.
009900     05  WS-DIV-R4                    PIC S9(5) COMP.
010000     05  WS-DIV-R100                  PIC S9(5) COMP.
010100     05  WS-DIV-R400                  PIC S9(5) COMP.
010200     05  WS-LEAP-YEAR-SW              PIC X(01) VALUE 'N'.
010300         88  WS-IS-LEAP-YEAR              VALUE 'Y'.
010400*----------------------------------------------------------------*
010500*  PER-TIMESTEP CALL-CHAIN WORK.
010600*----------------------------------------------------------------*
010700 01  WS-TIMESTEP-WORK.
010800     05  WS-SUN-AZIMUTH               PIC S9(5)V9(4) COMP-3.
010900     05  WS-SUN-ELEVATION             PIC S9(5)V9(4) COMP-3.
011000     05  WS-POA-IRRADIANCE            PIC S9(5)V9(6) COMP-3.
011100     05  WS-PANEL-DC-POWER            PIC S9(5)V9(6) COMP-3.
011200     05  WS-DC-POWER-TOTAL            PIC S9(7)V9(6) COMP-3.
011300*----------------------------------------------------------------*
011400*  UNSIGNED VIEW OF THE TOTAL DC POWER -- 9900 DEBUG TRACE FLAGS
011500*  A NEGATIVE DC-POWER-TOTAL AS AN IMPOSSIBLE PHYSICAL RESULT.
011600*----------------------------------------------------------------*
011700     05  WS-DC-POWER-TOTAL-U REDEFINES WS-DC-POWER-TOTAL
011800                              PIC 9(7)V9(6) COMP-3.
011900     05  WS-DERATED-DC-POWER          PIC S9(7)V9(6) COMP-3.
012000     05  WS-AC-POWER                  PIC S9(5)V9(6) COMP-3.
012100     05  WS-TIMESTEP-ENERGY           PIC S9(5)V9(6) COMP-3.
012200     05  WS-PANEL-NBR                 PIC S9(3) COMP.
012300*----------------------------------------------------------------*
012400 01  WS-DEBUG-LINE.
012500     05  FILLER                       PIC X(15) VALUE
012600             'PVWXRD FILE = '.
012700     05  WS-DBG-FILENAME              PIC X(40).
012800*----------------------------------------------------------------*
012900 LINKAGE SECTION.
013000*----------------------------------------------------------------*
013100 01  LK-GRID-LONGITUDE                PIC S9(3)V9(6) COMP-3.
013200 01  LK-GRID-LATITUDE                 PIC S9(3)V9(6) COMP-3.
013300 01  LK-USER-LONGITUDE                PIC S9(3)V9(6) COMP-3.
013400 01  LK-USER-LATITUDE                 PIC S9(3)V9(6) COMP-3.
013500 01  LK-CALC-YEAR                     PIC 9(04).
013600 01  LK-PV-SYSTEM-MODEL.
013700     05  LK-PANEL-COUNT               PIC S9(3) COMP.
013800     05  LK-INVERTER-AC-RATING        PIC S9(5)V9(2).
013900     05  LK-PANEL-TABLE OCCURS 50 TIMES.
014000         10  LK-PANEL-ID              PIC X(20).
014100         10  LK-PANEL-WATTS           PIC S9(5)V9(2).
014200         10  LK-PANEL-AZIMUTH         PIC S9(3)V9(2).
014300         10  LK-PANEL-ELEVATION       PIC S9(3)V9(2).
014400         10  LK-SHADOW-PROFILE.
014500             15  LK-SHADOW-ELEVATION OCCURS 360 TIMES
014600                                      PIC S9(3)V9(4) COMP-3.
014700             15  FILLER               PIC X(04).
014800         10  FILLER                   PIC X(10).
014900 01  LK-PASS-ACCUMULATOR.
015000     05  LK-ENERGY-TOTAL-WH           PIC S9(9)V9(6) COMP-3.
015100     05  LK-TIMESTEP-COUNT            PIC S9(7) COMP.
015200     05  FILLER                       PIC X(08).
015300*================================================================*
015400 PROCEDURE DIVISION USING LK-GRID-LONGITUDE LK-GRID-LATITUDE
015500                           LK-USER-LONGITUDE LK-USER-LATITUDE
015600                           LK-CALC-YEAR LK-PV-SYSTEM-MODEL
015700                           LK-PASS-ACCUMULATOR.
015800*----------------------------------------------------------------*
015900 0000-MAIN-ROUTINE.
016000*----------------------------------------------------------------*
016100     PERFORM 1000-BUILD-WEATHER-FILENAME THRU 1000-EXIT.
016200     PERFORM 2000-PROCESS-WEATHER-FILE   THRU 2000-EXIT.
016300     GOBACK.
016400*----------------------------------------------------------------*
016500*  STEP -- FILENAME = "<GRID LON> <GRID LAT>_<YEAR>.CSV".
016600*----------------------------------------------------------------*
016700 1000-BUILD-WEATHER-FILENAME.
016800*----------------------------------------------------------------*
016900     MOVE LK-GRID-LONGITUDE TO WS-EDIT-LONGITUDE.
017000     MOVE LK-GRID-LATITUDE  TO WS-EDIT-LATITUDE.
017100     MOVE LK-CALC-YEAR      TO WS-EDIT-YEAR.
017200     STRING FUNCTION TRIM(WS-EDIT-LONGITUDE) DELIMITED BY SIZE
017300            ' '                        DELIMITED BY SIZE
017400            FUNCTION TRIM(WS-EDIT-LATITUDE)  DELIMITED BY SIZE
017500            '_'                        DELIMITED BY SIZE
017600            WS-EDIT-YEAR               DELIMITED BY SIZE
017700            '.CSV'                     DELIMITED BY SIZE
017800         INTO WS-WEATHER-FILENAME.
017900     IF PVWXRD-DEBUG-ON
018000         MOVE WS-WEATHER-FILENAME TO WS-DBG-FILENAME
018100         DISPLAY WS-DEBUG-LINE.
018200 1000-EXIT.
018300     EXIT.
018400*----------------------------------------------------------------*
018500*  OPEN, DRIVE THE READ LOOP, CLOSE.  A WEATHER FILE THAT WON'T
018600*  OPEN IS TREATED AS ZERO QUALIFYING ROWS RATHER THAN ABENDING
018700*  THE PASS -- OPS CAN SEE THE MISS IN THE DEBUG TRACE.
018800*----------------------------------------------------------------*
018900 2000-PROCESS-WEATHER-FILE.
019000*----------------------------------------------------------------*
019100     MOVE 'N' TO WS-WEATHER-EOF-SW.
019200     OPEN INPUT WEATHER-FILE.
019300     IF NOT WS-WEATHER-FILE-OK
019400         MOVE 'Y' TO WS-WEATHER-EOF-SW
019500     ELSE
019600         PERFORM 2100-READ-ONE-ROW THRU 2100-EXIT
019700         PERFORM 2200-HANDLE-ONE-ROW THRU 2200-EXIT
019800                 UNTIL WS-WEATHER-AT-EOF
019900         CLOSE WEATHER-FILE.
020000 2000-EXIT.
020100     EXIT.
020200*----------------------------------------------------------------*
020300 2100-READ-ONE-ROW.
020400*----------------------------------------------------------------*
020500     READ WEATHER-FILE
020600         AT END
020700             MOVE 'Y' TO WS-WEATHER-EOF-SW.
020800 2100-EXIT.
020900     EXIT.
021000*----------------------------------------------------------------*
021100 2200-HANDLE-ONE-ROW.
021200*----------------------------------------------------------------*
021300     PERFORM 2300-PARSE-WEATHER-ROW THRU 2300-EXIT.
021400     IF NOT WR-SKIP-ROW
021500         IF WR-GLOBAL-HORIZ-IRR > 0
021600             PERFORM 2400-COMPUTE-DAY-OF-YEAR THRU 2400-EXIT
021700             PERFORM 3000-PROCESS-QUALIFYING-ROW THRU 3000-EXIT.
021800     PERFORM 2100-READ-ONE-ROW THRU 2100-EXIT.
021900 2200-EXIT.
022000     EXIT.
022100*----------------------------------------------------------------*
022200*  SPLIT THE RAW LINE ON COMMAS, THEN EDIT EACH TEXT COLUMN INTO
022300*  ITS NUMERIC WORKING FIELD.  COLUMN 0 (WR-MARKER-TXT) IS THE
022400*  HEADER/MARKER FLAG -- SPACES, '0' OR '1' MEANS SKIP THE ROW.
022500*----------------------------------------------------------------*
022600 2300-PARSE-WEATHER-ROW.
022700*----------------------------------------------------------------*
022800     UNSTRING WEATHER-FILE-RECORD DELIMITED BY ','
022900         INTO WR-MARKER-TXT WR-YEAR-TXT WR-MONTH-TXT
023000              WR-DAY-TXT WR-HOUR-TXT WR-MINUTE-TXT
023100              WR-TEMP-TXT WR-DHI-TXT WR-DNI-TXT
023200              WR-GHI-TXT WR-WIND-TXT.
023300     IF WR-MARKER-TXT = SPACES
023400             OR WR-MARKER-TXT(1:1) = '0'
023500             OR WR-MARKER-TXT(1:1) = '1'
023600         SET WR-SKIP-ROW TO TRUE
023700     ELSE
023800         SET WR-KEEP-ROW TO TRUE
023900         MOVE FUNCTION NUMVAL(WR-YEAR-TXT)   TO WR-YEAR
024000         MOVE FUNCTION NUMVAL(WR-MONTH-TXT)  TO WR-MONTH
024100         MOVE FUNCTION NUMVAL(WR-DAY-TXT)    TO WR-DAY
024200         MOVE FUNCTION NUMVAL(WR-HOUR-TXT)   TO WR-HOUR
024300         MOVE FUNCTION NUMVAL(WR-MINUTE-TXT) TO WR-MINUTE
024400         COMPUTE WR-TEMPERATURE-C     =
024500                 FUNCTION NUMVAL(WR-TEMP-TXT)
024600         COMPUTE WR-DIFFUSE-HORIZ-IRR =
024700                 FUNCTION NUMVAL(WR-DHI-TXT)
024800         COMPUTE WR-DIRECT-NORMAL-IRR =
024900                 FUNCTION NUMVAL(WR-DNI-TXT)
025000         COMPUTE WR-GLOBAL-HORIZ-IRR  =
025100                 FUNCTION NUMVAL(WR-GHI-TXT)
025200         COMPUTE WR-WIND-SPEED-MS     =
025300                 FUNCTION NUMVAL(WR-WIND-TXT)
025400         MOVE WR-YEAR  TO WR-CD-YEAR
025500         MOVE WR-MONTH TO WR-CD-MONTH
025600         MOVE WR-DAY   TO WR-CD-DAY.
025700 2300-EXIT.
025800     EXIT.
025900*----------------------------------------------------------------*
026000*  dayOfYear = CUMULATIVE-DAYS-BEFORE-MONTH(MONTH) + DAY, PLUS
026100*  ONE MORE DAY WHEN MONTH > 2 IN A LEAP YEAR.
026200*----------------------------------------------------------------*
026300 2400-COMPUTE-DAY-OF-YEAR.
026400*----------------------------------------------------------------*
026500     MOVE 'N' TO WS-LEAP-YEAR-SW.
026600     DIVIDE WR-YEAR BY 4 GIVING WS-DIV-Q REMAINDER WS-DIV-R4.
026700     IF WS-DIV-R4 = 0
026800         DIVIDE WR-YEAR BY 100
026900             GIVING WS-DIV-Q REMAINDER WS-DIV-R100
027000         IF WS-DIV-R100 NOT = 0
027100             SET WS-IS-LEAP-YEAR TO TRUE
027200         ELSE
027300             DIVIDE WR-YEAR BY 400
027400                 GIVING WS-DIV-Q REMAINDER WS-DIV-R400
027500             IF WS-DIV-R400 = 0
027600                 SET WS-IS-LEAP-YEAR TO TRUE
027700             END-IF
027800         END-IF
027900     END-IF.
028000     COMPUTE WR-DAY-OF-YEAR =
028100             WS-CUM-DAYS-BEFORE(WR-MONTH) + WR-DAY.
028200     IF WR-MONTH > 2 AND WS-IS-LEAP-YEAR
028300         ADD 1 TO WR-DAY-OF-YEAR.
028400 2400-EXIT.
028500     EXIT.
028600*----------------------------------------------------------------*
028700*  A QUALIFYING (DAYLIGHT) ROW -- RUN THE FULL CALL CHAIN.
028800*----------------------------------------------------------------*
028900 3000-PROCESS-QUALIFYING-ROW.
029000*----------------------------------------------------------------*
029100     PERFORM 3100-CALL-SUN-POSITION      THRU 3100-EXIT.
029200     MOVE ZERO TO WS-DC-POWER-TOTAL.
029300     PERFORM 3210-PROCESS-ONE-PANEL THRU 3210-EXIT
029400             VARYING WS-PANEL-NBR FROM 1 BY 1
029500             UNTIL WS-PANEL-NBR > LK-PANEL-COUNT.
029600     PERFORM 3300-APPLY-SYSTEM-LOSSES    THRU 3300-EXIT.
029700     PERFORM 3400-CONVERT-TO-AC-POWER    THRU 3400-EXIT.
029800     PERFORM 3500-ACCUMULATE-ENERGY      THRU 3500-EXIT.
029900 3000-EXIT.
030000     EXIT.
030100*----------------------------------------------------------------*
030200*  SUN POSITION IS COMPUTED AGAINST THE USER'S ORIGINAL,
030300*  UN-SNAPPED GPS COORDINATE -- ONLY THE WEATHER LOOKUP USES THE
030400*  SNAPPED GRID CELL.
030500*----------------------------------------------------------------*
030600 3100-CALL-SUN-POSITION.
030700*----------------------------------------------------------------*
030800     CALL 'PVSUN' USING WR-YEAR WR-MONTH WR-DAY WR-HOUR
030900                        WR-MINUTE LK-USER-LONGITUDE
031000                        LK-USER-LATITUDE
031100                        WS-SUN-AZIMUTH WS-SUN-ELEVATION.
031200 3100-EXIT.
031300     EXIT.
031400*----------------------------------------------------------------*
031500 3210-PROCESS-ONE-PANEL.
031600*----------------------------------------------------------------*
031700     CALL 'PVPOA' USING WS-SUN-AZIMUTH WS-SUN-ELEVATION
031800              LK-PANEL-AZIMUTH(WS-PANEL-NBR)
031900              LK-PANEL-ELEVATION(WS-PANEL-NBR)
032000              LK-SHADOW-PROFILE(WS-PANEL-NBR)
032100              WR-DIRECT-NORMAL-IRR WR-DIFFUSE-HORIZ-IRR
032200              WR-GLOBAL-HORIZ-IRR WR-DAY-OF-YEAR
032300              WS-POA-IRRADIANCE.
032400     CALL 'PVMOD' USING WS-POA-IRRADIANCE WR-GLOBAL-HORIZ-IRR
032500              WR-TEMPERATURE-C WR-WIND-SPEED-MS
032600              LK-PANEL-WATTS(WS-PANEL-NBR)
032700              WS-PANEL-DC-POWER.
032800     ADD WS-PANEL-DC-POWER TO WS-DC-POWER-TOTAL.
032900 3210-EXIT.
033000     EXIT.
033100*----------------------------------------------------------------*
033200 3300-APPLY-SYSTEM-LOSSES.
033300*----------------------------------------------------------------*
033400     CALL 'PVLOSS' USING WS-DC-POWER-TOTAL WS-DERATED-DC-POWER.
033500 3300-EXIT.
033600     EXIT.
033700*----------------------------------------------------------------*
033800 3400-CONVERT-TO-AC-POWER.
033900*----------------------------------------------------------------*
034000     CALL 'PVINV' USING WS-DERATED-DC-POWER LK-INVERTER-AC-RATING
034100              WS-AC-POWER.
034200 3400-EXIT.
034300     EXIT.
034400*----------------------------------------------------------------*
034500*  PER-TIMESTEP ENERGY = AC POWER / 4 (A 15-MINUTE SLICE OF AN
034600*  INSTANTANEOUS-POWER FIGURE), ADDED INTO THE PASS ACCUMULATOR
034700*  THAT PVCALC CARRIES ACROSS ALL THREE YEARS OF A PASS.
034800*----------------------------------------------------------------*
034900 3500-ACCUMULATE-ENERGY.
035000*----------------------------------------------------------------*
035100     COMPUTE WS-TIMESTEP-ENERGY = WS-AC-POWER / 4.
035200     ADD WS-TIMESTEP-ENERGY TO LK-ENERGY-TOTAL-WH.
035300     ADD 1 TO LK-TIMESTEP-COUNT.
035400 3500-EXIT.
035500     EXIT.
