000100*================================================================*
000200*  PROGRAM:  PVMOD
000300*  MODULE DC-POWER SUBROUTINE.
000400*
000500*  CONVERTS PLANE-OF-ARRAY IRRADIANCE INTO A PANEL'S DC POWER
000600*  OUTPUT, DERATED FOR ESTIMATED CELL TEMPERATURE (SANDIA/FAIMAN
000700*  RACK-MOUNT BACK-SURFACE TEMPERATURE MODEL, COEFFICIENTS
000800*  AVERAGED ACROSS FOUR REFERENCE MODULE CONFIGURATIONS).  CALLED
000900*  ONCE PER PANEL PER QUALIFYING WEATHER ROW BY PVWXRD.
001000*
001100*  CHANGE LOG
001200*  DATE       BY   TICKET     DESCRIPTION
001300*  ---------  ---  ---------  ---------------------------------
001400*  04/18/94   RAG  N/A        ORIGINAL WRITE-UP.                  N/A     
001500*  09/02/98   EFA  Y2K-0091   CENTURY WINDOW REVIEW -- NO DATE    Y2K-0091
001600*                             FIELDS HELD HERE, NO CHANGE.
001700*  06/19/03   DQ   HD-4471    RATE CONSTANTS RE-VERIFIED AGAINST  HD-4471 
001800*                             ENGINEERING WORKBOOK, NO CHANGE.
001900*================================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    PVMOD.
002200 AUTHOR.        R A GUTHRIE.
002300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN.  04/18/1994.
002500 DATE-COMPILED.
002600 SECURITY.      NONE.
002700*----------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-3081.
003100 OBJECT-COMPUTER.  IBM-3081.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     UPSI-0 ON STATUS IS PVMOD-DEBUG-ON
003500            OFF STATUS IS PVMOD-DEBUG-OFF.
003600*----------------------------------------------------------------*
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*----------------------------------------------------------------*
004000*  FIXED MODEL CONSTANTS -- SANDIA/FAIMAN RACK-MOUNT COEFFICIENTS
004100*  AVERAGED ACROSS FOUR REFERENCE CONFIGURATIONS, AND THE PVWATTS
004200*  TABLE 3 STANDARD MODULE TEMPERATURE COEFFICIENT.
004300*----------------------------------------------------------------*
004400 01  WS-MODEL-CONSTANTS.
004500     05  WS-FAIMAN-A                  PIC S9(1)V9(4) COMP-3
004600                                       VALUE -3.2050.
004700     05  WS-FAIMAN-B                  PIC S9(1)V9(4) COMP-3
004800                                       VALUE -0.2270.
004900*----------------------------------------------------------------*
005000*  UNSIGNED VIEW OF THE FAIMAN "B" COEFFICIENT -- THE 9900 DEBUG
005100*  TRACE COMPARES ITS MAGNITUDE AGAINST THE WORKBOOK TABLE.
005200*----------------------------------------------------------------*
005300     05  WS-FAIMAN-B-U REDEFINES WS-FAIMAN-B PIC 9(1)V9(4) COMP-3.
005400     05  WS-TEMP-DIFFERENCE           PIC S9(1)V9(4) COMP-3
005500                                       VALUE 1.7500.
005600     05  WS-TEMP-COEFFICIENT          PIC S9(1)V9(6) COMP-3
005700                                       VALUE -0.004700.
005800     05  WS-REFERENCE-CELL-TEMP       PIC S9(3)V9(2) COMP-3
005900                                       VALUE 25.00.
006000     05  FILLER                       PIC X(04).
006100*----------------------------------------------------------------*
006200*  BACK-SURFACE / CELL TEMPERATURE WORK AREA.
006300*----------------------------------------------------------------*
006400 01  WS-TEMPERATURE-WORK.
006500     05  WS-EXPONENT-ARG              PIC S9(3)V9(6) COMP-3.
006600     05  WS-EXPONENT-RESULT           PIC S9(3)V9(9) COMP-3.
006700     05  WS-BACK-SURFACE-TEMP         PIC S9(3)V9(6) COMP-3.
006800*----------------------------------------------------------------*
006900*  UNSIGNED VIEW OF THE BACK-SURFACE TEMPERATURE -- 9900 DEBUG
007000*  TRACE'S SANE-RANGE CHECK ONLY EVER TESTS THE MAGNITUDE.
007100*----------------------------------------------------------------*
007200     05  WS-BACK-SURFACE-TEMP-U REDEFINES WS-BACK-SURFACE-TEMP
007300                                  PIC 9(3)V9(6) COMP-3.
007400     05  WS-CELL-TEMP                 PIC S9(3)V9(6) COMP-3.
007500*----------------------------------------------------------------*
007600*  ALTERNATE INTEGER-ONLY VIEW OF THE CELL TEMPERATURE, HELD FOR
007700*  THE 9900 DEBUG TRACE'S "OUT OF A SANE RANGE" FLAG.
007800*----------------------------------------------------------------*
007900     05  WS-CELL-TEMP-WHOLE REDEFINES WS-CELL-TEMP PIC S9(3) COMP-3.
008000     05  WS-TEMP-DELTA                PIC S9(3)V9(6) COMP-3.
008100*----------------------------------------------------------------*
008200 01  WS-DC-POWER-WORK.
008300     05  WS-DERATE-FACTOR             PIC S9(1)V9(9) COMP-3.
008400*----------------------------------------------------------------*
008500 01  WS-DEBUG-LINE.
008600     05  FILLER                       PIC X(11) VALUE
008700             'PVMOD DCW= '.
008800     05  WS-DBG-DC-POWER              PIC -ZZZZ9.999999.
008900*----------------------------------------------------------------*
009000 LINKAGE SECTION.
009100*----------------------------------------------------------------*
009200 01  LK-POA-IRRADIANCE                PIC S9(5)V9(6) COMP-3.
009300 01  LK-GLOBAL-HORIZ-IRR              PIC S9(5)V9(2) COMP-3.
009400 01  LK-AIR-TEMPERATURE-C             PIC S9(3)V9(2) COMP-3.
009500 01  LK-WIND-SPEED-MS                 PIC S9(3)V9(2) COMP-3.
009600 01  LK-PANEL-WATTS                   PIC S9(5)V9(2).
009700 01  LK-DC-POWER                      PIC S9(5)V9(6) COMP-3.
009800*================================================================*
009900 PROCEDURE DIVISION USING LK-POA-IRRADIANCE LK-GLOBAL-HORIZ-IRR
010000                           LK-AIR-TEMPERATURE-C LK-WIND-SPEED-MS
010100                           LK-PANEL-WATTS LK-DC-POWER.
010200*----------------------------------------------------------------*
010300 0000-MAIN-ROUTINE.
010400*----------------------------------------------------------------*
010500     PERFORM 1000-COMPUTE-CELL-TEMPERATURE THRU 1000-EXIT.
010600     PERFORM 2000-COMPUTE-DC-POWER          THRU 2000-EXIT.
010700     IF PVMOD-DEBUG-ON
010800         PERFORM 9900-DEBUG-DISPLAY THRU 9900-EXIT.
010900     GOBACK.
011000*----------------------------------------------------------------*
011100*  STEP 1 -- BACK-SURFACE TEMPERATURE, THEN CELL TEMPERATURE.
011200*  backSurfaceTemp = GHI * EXP(a + b*windSpeed) + airTemp.
011300*  cellTemp = backSurfaceTemp + GHI/1000 * tempDifference.
011400*----------------------------------------------------------------*
011500 1000-COMPUTE-CELL-TEMPERATURE.
011600*----------------------------------------------------------------*
011700     COMPUTE WS-EXPONENT-ARG =
011800             WS-FAIMAN-A + (WS-FAIMAN-B * LK-WIND-SPEED-MS).
011900     COMPUTE WS-EXPONENT-RESULT = FUNCTION EXP(WS-EXPONENT-ARG).
012000     COMPUTE WS-BACK-SURFACE-TEMP =
012100             (LK-GLOBAL-HORIZ-IRR * WS-EXPONENT-RESULT)
012200             + LK-AIR-TEMPERATURE-C.
012300     COMPUTE WS-TEMP-DELTA =
012400             (LK-GLOBAL-HORIZ-IRR / 1000) * WS-TEMP-DIFFERENCE.
012500     COMPUTE WS-CELL-TEMP =
012600             WS-BACK-SURFACE-TEMP + WS-TEMP-DELTA.
012700 1000-EXIT.
012800     EXIT.
012900*----------------------------------------------------------------*
013000*  STEP 2 -- DC POWER, TEMPERATURE-DERATED FROM NAMEPLATE WATTS.
013100*  dcPower = (poa/1000) * panelWatts *
013200*            (1 + tempCoefficient * (cellTemp - refCellTemp)).
013300*----------------------------------------------------------------*
013400 2000-COMPUTE-DC-POWER.
013500*----------------------------------------------------------------*
013600     COMPUTE WS-DERATE-FACTOR =
013700         1 + (WS-TEMP-COEFFICIENT *
013800              (WS-CELL-TEMP - WS-REFERENCE-CELL-TEMP)).
013900     COMPUTE LK-DC-POWER =
014000         (LK-POA-IRRADIANCE / 1000) * LK-PANEL-WATTS *
014100         WS-DERATE-FACTOR.
014200 2000-EXIT.
014300     EXIT.
014400*----------------------------------------------------------------*
014500 9900-DEBUG-DISPLAY.
014600*----------------------------------------------------------------*
014700     MOVE LK-DC-POWER TO WS-DBG-DC-POWER.
014800     DISPLAY WS-DEBUG-LINE.
014900 9900-EXIT.
015000     EXIT.
