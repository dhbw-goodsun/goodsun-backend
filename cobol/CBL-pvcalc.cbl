000100*================================================================*
000200*  PROGRAM:  PVCALC
000300*  ANNUAL PV YIELD CALCULATOR -- MAIN BATCH DRIVER.
000400*
000500*  READS ONE PVREQDD REQUEST RECORD, BUILDS THE FULL PV SYSTEM
000600*  MODEL (PVLOAD), SNAPS THE REQUEST'S GPS PAIR TO THE NEAREST
000700*  HALF-DEGREE WEATHER GRID CELL (PVGRID), THEN RUNS THE THREE-
000800*  YEAR (2017/2018/2019) CALCULATE-OUTPUT PASS TWICE -- ONCE
000900*  AGAINST THE SYSTEM'S REAL HORIZON-SHADOW PROFILES, ONCE
001000*  AGAINST A FLAT (NO-SHADOW) BASELINE -- AND WRITES BOTH WHOLE-
001100*  KWH TOTALS TO ONE PVRESDD RESULT RECORD.  ONE REQUEST IN,
001200*  ONE RESULT OUT -- READ THE REQUEST, ASSEMBLE THE SYSTEM, CALL
001300*  THE WEATHER-YEAR DRIVER TWICE, WRITE THE RESULT, GET THE NEXT
001400*  REQUEST.
001500*
001600*  CHANGE LOG
001700*  DATE       BY   TICKET     DESCRIPTION
001800*  ---------  ---  ---------  ---------------------------------
001900*  05/16/94   RAG  N/A        ORIGINAL WRITE-UP.                  N/A     
002000*  11/08/96   RAG  N/A        ADDED THE NO-SHADOW SECOND PASS --  N/A     
002100*                             ENGINEERING WANTED A SHADING-LOSS
002200*                             FIGURE, NOT JUST A YIELD FIGURE.
002300*  09/02/98   EFA  Y2K-0091   REVIEWED CALC-YEAR LOOP BOUNDS AND  Y2K-0091
002400*                             REQUEST/RESULT RECORD LAYOUTS FOR
002500*                             CENTURY WINDOWING -- ALL FOUR-DIGIT
002600*                             ALREADY, NO CHANGE REQUIRED.
002700*  04/14/99   RAG  HD-2207    NO-SHADOW REBUILD NOW CALLS PVSHDW  HD-2207 
002800*                             WITH A ONE-POINT TABLE INSTEAD OF
002900*                             ZEROING THE PROFILE DIRECTLY -- SEE
003000*                             PVSHDW'S OWN LOG FOR THE SAME-WEEK
003100*                             CIRCULAR-SEARCH FIX THIS DEPENDS ON.
003200*  06/19/03   DQ   HD-4471    WIDENED PVRES TOTALS 9(7) TO 9(9)   HD-4471 
003300*                             (SEE PVRES CHANGE LOG); ADDED THE
003400*                             8900 NEGATIVE-ACCUMULATOR CHECK
003500*                             ENGINEERING ASKED FOR AFTER A BAD
003600*                             WEATHER FEED DROVE A PASS NEGATIVE.
003700*  11/30/06   KLM  HD-5820    NO PROCEDURAL CHANGE -- NOTED HERE  HD-5820 
003800*                             SO THE PVWXRD/PVWXR LOG ENTRIES OF
003900*                             THE SAME DATE ARE CROSS-REFERENCED.
004000*================================================================*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    PVCALC.
004300 AUTHOR.        R A GUTHRIE.
004400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004500 DATE-WRITTEN.  05/16/1994.
004600 DATE-COMPILED.
004700 SECURITY.      NONE.
004800*----------------------------------------------------------------*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-3081.
005200 OBJECT-COMPUTER.  IBM-3081.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON STATUS IS PVCALC-DEBUG-ON
005600            OFF STATUS IS PVCALC-DEBUG-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT REQUEST-FILE ASSIGN TO PVREQDD
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-REQUEST-FILE-STATUS.
006200     SELECT RESULT-FILE  ASSIGN TO PVRESDD
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-RESULT-FILE-STATUS.
006500*----------------------------------------------------------------*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  REQUEST-FILE
006900     RECORDING MODE IS F.
007000 01  REQUEST-FILE-RECORD              PIC X(4000).
007100 FD  RESULT-FILE
007200     RECORDING MODE IS F.
007300 01  RESULT-FILE-RECORD               PIC X(49).
007400*----------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600*----------------------------------------------------------------*
007700 01  WS-FILE-CONTROL-WORK.
007800     05  WS-REQUEST-FILE-STATUS       PIC X(02).
007900         88  WS-REQUEST-FILE-OK           VALUE '00'.
008000         88  WS-REQUEST-FILE-EOF          VALUE '10'.
008100     05  WS-RESULT-FILE-STATUS        PIC X(02).
008200         88  WS-RESULT-FILE-OK            VALUE '00'.
008300     05  WS-REQUEST-EOF-SW            PIC X(01) VALUE 'N'.
008400         88  WS-REQUEST-AT-EOF            VALUE 'Y'.
008500     05  FILLER                       PIC X(03).
008600*----------------------------------------------------------------*
008700*  REQUEST RECORD (WORKING STORAGE COPY -- THIS PROGRAM ONLY
008800*  NEEDS THE GPS PAIR OFF THE FRONT OF IT; THE FULL PANEL AND
008900*  INVERTER TEAR-DOWN IS PVLOAD'S JOB) PLUS THE ASSEMBLED SYSTEM
009000*  MODEL AND THE OBSTRUCTION-POINT LINKAGE TABLE PVSHDW USES.
009100*----------------------------------------------------------------*
009200 COPY PVREQ.
009300 COPY PVSYS.
009400 COPY PVTBL.
009500 COPY PVRES.
009600*----------------------------------------------------------------*
009700*  CALC-YEAR SUBSCRIPT/CONSTANT AND THE SNAPPED GRID GPS PAIR.
009800*----------------------------------------------------------------*
009900 01  WS-CALC-CONTROL.
010000     05  WS-CALC-YEAR                 PIC 9(04).
010100     05  WS-FIRST-CALC-YEAR           PIC 9(04) VALUE 2017.
010200     05  WS-LAST-CALC-YEAR            PIC 9(04) VALUE 2019.
010300     05  WS-CALC-PASS-NBR             PIC S9(1) COMP.
010400         88  WS-PASS-IS-SHADED            VALUE 1.
010500         88  WS-PASS-IS-UNSHADED          VALUE 2.
010600*----------------------------------------------------------------*
010700*  UNSIGNED VIEW OF THE CALC-PASS NUMBER -- 9900 DEBUG TRACE
010800*  SANITY-CHECKS IT IS ALWAYS 1 OR 2, NEVER SOMETHING ELSE.
010900*----------------------------------------------------------------*
011000     05  WS-CALC-PASS-NBR-U REDEFINES WS-CALC-PASS-NBR
011100                                  PIC 9(1) COMP.
011200     05  WS-GRID-LONGITUDE            PIC S9(3)V9(6) COMP-3.
011300     05  WS-GRID-LATITUDE             PIC S9(3)V9(6) COMP-3.
011400     05  WS-USER-LONGITUDE            PIC S9(3)V9(6) COMP-3.
011500     05  WS-USER-LATITUDE             PIC S9(3)V9(6) COMP-3.
011600     05  WS-PANEL-NBR                 PIC S9(3) COMP.
011700     05  FILLER                       PIC X(04).
011800*----------------------------------------------------------------*
011900*  TWO-PASS RESULT-HOLDING WORK.  EACH PASS'S ACCUMULATOR IS
012000*  CARRIED ACROSS ALL THREE CALC-YEARS OF THAT PASS AND ONLY
012100*  TRUNCATED DOWN TO A WHOLE-KWH FIGURE ONCE, AFTER THE THIRD
012200*  YEAR, NOT RESET YEAR TO YEAR.
012300*----------------------------------------------------------------*
012400 01  WS-PASS-RESULT-WORK.
012500     05  WS-KWH-WITH-SHADING          PIC S9(9) COMP-3.
012600     05  WS-KWH-WITHOUT-SHADING       PIC S9(9) COMP-3.
012700     05  WS-KWH-DECIMAL-WORK          PIC S9(9)V9(6) COMP-3.
012800     05  FILLER                       PIC X(06).
012900*----------------------------------------------------------------*
013000*  NO-SHADOW REBUILD WORK -- A SYNTHETIC SINGLE OBSTRUCTION POINT
013100*  (AZIMUTH ZERO, ELEVATION ZERO) RUN THROUGH PVSHDW EXACTLY THE
013200*  WAY PVLOAD RUNS A PANEL'S REAL POINTS THROUGH IT, EXCEPT ONLY
013300*  ONCE -- THE RESULTING FLAT PROFILE IS IDENTICAL FOR EVERY
013400*  PANEL, SO IT IS COPIED ACROSS ALL OF THEM RATHER THAN
013500*  RE-DERIVED PANEL BY PANEL.
013600*----------------------------------------------------------------*
013700 01  WS-NO-SHADOW-PROFILE.
013800     05  WS-NS-SHADOW-ELEVATION OCCURS 360 TIMES
013900                 PIC S9(3)V9(4) COMP-3.
014000     05  FILLER                       PIC X(04).
014100*----------------------------------------------------------------*
014200 01  WS-DEBUG-LINE.
014300     05  FILLER                       PIC X(13) VALUE
014400             'PVCALC PASS = '.
014500     05  WS-DBG-PASS-NBR              PIC 9.
014600     05  FILLER                       PIC X(08) VALUE ' KWH-S= '.
014700     05  WS-DBG-KWH-SHADED            PIC -(9)9.
014800*================================================================*
014900 PROCEDURE DIVISION.
015000*----------------------------------------------------------------*
015100 0000-MAIN-ROUTINE.
015200*----------------------------------------------------------------*
015300     PERFORM 1000-OPEN-FILES               THRU 1000-EXIT.
015400     PERFORM 9000-CLOSE-FILES              THRU 9000-EXIT.
015500     GOBACK.
015600*----------------------------------------------------------------*
015700 1000-OPEN-FILES.
015800*----------------------------------------------------------------*
015900     MOVE 'N' TO WS-REQUEST-EOF-SW.
016000     OPEN INPUT  REQUEST-FILE.
016100     OPEN OUTPUT RESULT-FILE.
016200     PERFORM 2000-READ-ONE-REQUEST         THRU 2000-EXIT
016300     PERFORM 2500-PROCESS-ONE-REQUEST      THRU 2500-EXIT
016400             UNTIL WS-REQUEST-AT-EOF.
016500 1000-EXIT.
016600     EXIT.
016700*----------------------------------------------------------------*
016800 2000-READ-ONE-REQUEST.
016900*----------------------------------------------------------------*
017000     READ REQUEST-FILE INTO PVR-RAW-RECORD
017100         AT END
017200             MOVE 'Y' TO WS-REQUEST-EOF-SW.
017300 2000-EXIT.
017400     EXIT.
017500*----------------------------------------------------------------*
017600 2500-PROCESS-ONE-REQUEST.
017700*----------------------------------------------------------------*
017800     PERFORM 3000-BUILD-SYSTEM-MODEL       THRU 3000-EXIT.
017900     PERFORM 4000-CALCULATE-SHADED-PASS    THRU 4000-EXIT.
018000     PERFORM 5000-REBUILD-NO-SHADOW        THRU 5000-EXIT.
018100     PERFORM 6000-CALCULATE-UNSHADED-PASS  THRU 6000-EXIT.
018200     PERFORM 7000-WRITE-RESULT-RECORD      THRU 7000-EXIT.
018300     PERFORM 2000-READ-ONE-REQUEST         THRU 2000-EXIT.
018400 2500-EXIT.
018500     EXIT.
018600*----------------------------------------------------------------*
018700*  STEP 1 -- PULL JUST THE GPS PAIR OFF THE FRONT OF THE RAW
018800*  RECORD (THE FULL PANEL/INVERTER TEAR-DOWN IS PVLOAD'S JOB,
018900*  NOT REPEATED HERE), SNAP IT TO THE WEATHER GRID, THEN CALL
019000*  PVLOAD TO ASSEMBLE THE SYSTEM MODEL FOR BOTH CALC PASSES.
019100*----------------------------------------------------------------*
019200 3000-BUILD-SYSTEM-MODEL.
019300*----------------------------------------------------------------*
019400     UNSTRING PVR-RAW-RECORD DELIMITED BY '|'
019500         INTO PVR-LONGITUDE-TXT
019600              PVR-LATITUDE-TXT.
019700     COMPUTE PVR-LONGITUDE = FUNCTION NUMVAL-C(PVR-LONGITUDE-TXT).
019800     COMPUTE PVR-LATITUDE  = FUNCTION NUMVAL-C(PVR-LATITUDE-TXT).
019900     MOVE PVR-LONGITUDE TO WS-USER-LONGITUDE.
020000     MOVE PVR-LATITUDE  TO WS-USER-LATITUDE.
020100     CALL 'PVGRID' USING WS-USER-LONGITUDE WS-USER-LATITUDE
020200                           WS-GRID-LONGITUDE WS-GRID-LATITUDE.
020300     CALL 'PVLOAD' USING PVR-RAW-RECORD PV-SYSTEM-MODEL.
020400 3000-EXIT.
020500     EXIT.
020600*----------------------------------------------------------------*
020700*  PASS 1 -- REAL HORIZON-SHADOW PROFILES, AS ASSEMBLED BY
020800*  PVLOAD ABOVE.
020900*----------------------------------------------------------------*
021000 4000-CALCULATE-SHADED-PASS.
021100*----------------------------------------------------------------*
021200     SET WS-PASS-IS-SHADED TO TRUE.
021300     MOVE ZERO TO PVA-ENERGY-TOTAL-WH.
021400     MOVE ZERO TO PVA-TIMESTEP-COUNT.
021500     PERFORM 4100-RUN-ONE-CALC-YEAR THRU 4100-EXIT
021600         VARYING WS-CALC-YEAR FROM WS-FIRST-CALC-YEAR BY 1
021700         UNTIL WS-CALC-YEAR > WS-LAST-CALC-YEAR.
021800     PERFORM 8900-VERIFY-NOT-NEGATIVE THRU 8900-EXIT.
021900     COMPUTE WS-KWH-DECIMAL-WORK =
022000             (PVA-ENERGY-TOTAL-WH * 0.001) / 3.
022100     MOVE WS-KWH-DECIMAL-WORK TO WS-KWH-WITH-SHADING.
022200     MOVE WS-KWH-WITH-SHADING TO PVZ-KWH-WITH-SHADING.
022300     IF PVCALC-DEBUG-ON
022400         PERFORM 9900-DEBUG-DISPLAY THRU 9900-EXIT.
022500 4000-EXIT.
022600     EXIT.
022700*----------------------------------------------------------------*
022800 4100-RUN-ONE-CALC-YEAR.
022900*----------------------------------------------------------------*
023000     CALL 'PVWXRD' USING WS-GRID-LONGITUDE WS-GRID-LATITUDE
023100                           WS-USER-LONGITUDE WS-USER-LATITUDE
023200                           WS-CALC-YEAR PV-SYSTEM-MODEL
023300                           PV-PASS-ACCUMULATOR.
023400 4100-EXIT.
023500     EXIT.
023600*----------------------------------------------------------------*
023700*  BUILD THE NO-SHADOW BASELINE -- ONE SYNTHETIC POINT AT
023800*  AZIMUTH ZERO / ELEVATION ZERO, RUN THROUGH PVSHDW ONCE, THEN
023900*  COPIED INTO EVERY PANEL'S SHADOW-PROFILE ENTRY.  THE RESULT
024000*  IS THE SAME FLAT PROFILE FOR EVERY PANEL SINCE THERE IS ONLY
024100*  ONE OBSTRUCTION POINT AND IT IS THE SAME POINT EVERY TIME --
024200*  NO NEED TO RUN PVSHDW ONCE PER PANEL FOR AN IDENTICAL RESULT.
024300*----------------------------------------------------------------*
024400 5000-REBUILD-NO-SHADOW.
024500*----------------------------------------------------------------*
024600     MOVE 1 TO PVT-POINT-TABLE-SIZE.
024700     MOVE 0 TO PVT-POINT-AZIMUTH(1).
024800     MOVE 0 TO PVT-POINT-ELEVATION(1).
024900     CALL 'PVSHDW' USING PVT-POINT-TABLE-SIZE PVT-POINT-TABLE
025000                           WS-NO-SHADOW-PROFILE.
025100     PERFORM 5100-COPY-ONE-PANEL-PROFILE THRU 5100-EXIT
025200         VARYING WS-PANEL-NBR FROM 1 BY 1
025300         UNTIL WS-PANEL-NBR > PVS-PANEL-COUNT.
025400 5000-EXIT.
025500     EXIT.
025600*----------------------------------------------------------------*
025700 5100-COPY-ONE-PANEL-PROFILE.
025800*----------------------------------------------------------------*
025900     MOVE WS-NO-SHADOW-PROFILE
026000         TO PVS-SHADOW-PROFILE(WS-PANEL-NBR).
026100 5100-EXIT.
026200     EXIT.
026300*----------------------------------------------------------------*
026400*  PASS 2 -- IDENTICAL TO PASS 1 EXCEPT THE SHADOW PROFILES ARE
026500*  NOW ALL FLAT, SO EVERY TIMESTEP SEES A CLEAR HORIZON.
026600*----------------------------------------------------------------*
026700 6000-CALCULATE-UNSHADED-PASS.
026800*----------------------------------------------------------------*
026900     SET WS-PASS-IS-UNSHADED TO TRUE.
027000     MOVE ZERO TO PVA-ENERGY-TOTAL-WH.
027100     MOVE ZERO TO PVA-TIMESTEP-COUNT.
027200     PERFORM 6100-RUN-ONE-CALC-YEAR THRU 6100-EXIT
027300         VARYING WS-CALC-YEAR FROM WS-FIRST-CALC-YEAR BY 1
027400         UNTIL WS-CALC-YEAR > WS-LAST-CALC-YEAR.
027500     PERFORM 8900-VERIFY-NOT-NEGATIVE THRU 8900-EXIT.
027600     COMPUTE WS-KWH-DECIMAL-WORK =
027700             (PVA-ENERGY-TOTAL-WH * 0.001) / 3.
027800     MOVE WS-KWH-DECIMAL-WORK TO WS-KWH-WITHOUT-SHADING.
027900     MOVE WS-KWH-WITHOUT-SHADING TO PVZ-KWH-WITHOUT-SHADING.
028000     IF PVCALC-DEBUG-ON
028100         PERFORM 9900-DEBUG-DISPLAY THRU 9900-EXIT.
028200 6000-EXIT.
028300     EXIT.
028400*----------------------------------------------------------------*
028500 6100-RUN-ONE-CALC-YEAR.
028600*----------------------------------------------------------------*
028700     CALL 'PVWXRD' USING WS-GRID-LONGITUDE WS-GRID-LATITUDE
028800                           WS-USER-LONGITUDE WS-USER-LATITUDE
028900                           WS-CALC-YEAR PV-SYSTEM-MODEL
029000                           PV-PASS-ACCUMULATOR.
029100 6100-EXIT.
029200     EXIT.
029300*----------------------------------------------------------------*
029400 7000-WRITE-RESULT-RECORD.
029500*----------------------------------------------------------------*
029600     WRITE RESULT-FILE-RECORD FROM PV-RESULTS-RECORD.
029700 7000-EXIT.
029800     EXIT.
029900*----------------------------------------------------------------*
030000 9000-CLOSE-FILES.
030100*----------------------------------------------------------------*
030200     CLOSE REQUEST-FILE.
030300     CLOSE RESULT-FILE.
030400 9000-EXIT.
030500     EXIT.
030600*----------------------------------------------------------------*
030700*  A PASS ACCUMULATOR THAT EVER GOES NEGATIVE MEANS A WEATHER
030800*  FILE FED BAD IRRADIANCE OR TEMPERATURE DATA SOMEWHERE ALONG
030900*  THE CALL CHAIN -- KICK THE RUN BACK TO OPS RATHER THAN WRITE
031000*  A RESULT RECORD NEITHER OF US WOULD BELIEVE.  SEE HD-4471.
031100*----------------------------------------------------------------*
031200 8900-VERIFY-NOT-NEGATIVE.
031300*----------------------------------------------------------------*
031400     IF PVA-ENERGY-TOTAL-WH < ZERO
031500         DISPLAY 'PVCALC - NEGATIVE PASS ACCUMULATOR, CHECK '
031600                 'WEATHER FEED - RUN ABENDED'
031700         MOVE 999 TO RETURN-CODE
031800         STOP RUN.
031900 8900-EXIT.
032000     EXIT.
032100*----------------------------------------------------------------*
032200 9900-DEBUG-DISPLAY.
032300*----------------------------------------------------------------*
032400     MOVE WS-CALC-PASS-NBR  TO WS-DBG-PASS-NBR.
032500     MOVE WS-KWH-WITH-SHADING TO WS-DBG-KWH-SHADED.
032600     DISPLAY WS-DEBUG-LINE.
032700 9900-EXIT.
032800     EXIT.
