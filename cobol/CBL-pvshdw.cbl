000100*================================================================*
000200*  PROGRAM:  PVSHDW
000300*  HORIZON-OBSTRUCTION SHADOW-PROFILE BUILDER.
000400*
000500*  TAKES ONE PANEL'S RAW OBSTRUCTION POINTS (ALREADY FLATTENED
000600*  ACROSS ALL OF THE PANEL'S OBSTACLE DATASETS BY THE CALLER)
000700*  AND BUILDS THE FULL 360-BUCKET SHADOW PROFILE:  COMBINE EACH
000800*  POINT INTO ITS INTEGER-DEGREE AZIMUTH BUCKET, AVERAGE ANY
000900*  BUCKET THAT GOT MORE THAN ONE POINT, THEN CIRCULAR-
001000*  INTERPOLATE EVERY BUCKET THAT GOT NONE.  CALLED WITH THE
001100*  RAW POINT TABLE ON THE LINKAGE AND RETURNS THE FILLED-IN
001200*  360-BUCKET PROFILE IN PLACE.
001300*
001400*  CALLED BY PVLOAD (ONCE PER USER PANEL) AND BY PVCALC (ONCE
001500*  PER PANEL, TO REBUILD THE NO-SHADOW BASELINE PROFILE BEFORE
001600*  PASS 2 OF CALCULATE-OUTPUT).
001700*
001800*  CHANGE LOG
001900*  DATE       BY   TICKET     DESCRIPTION
002000*  ---------  ---  ---------  ---------------------------------
002100*  03/21/94   RAG  N/A        ORIGINAL WRITE-UP.                  N/A     
002200*  05/02/95   RAG  N/A        FIXED CIRCULAR SEARCH -- LEFT SCAN  N/A     
002300*                             WAS WRAPPING THROUGH 0 ONE STEP
002400*                             EARLY, SHIFTED WHOLE PROFILE.
002500*  09/02/98   EFA  Y2K-0091   CENTURY WINDOW REVIEW -- NO DATE    Y2K-0091
002600*                             FIELDS IN THIS PROGRAM, NO CHANGE.
002700*  04/14/99   RAG  HD-2207    ADDED SANITY LIMIT (360 STEPS) TO   HD-2207 
002800*                             BOTH CIRCULAR SEARCHES AFTER THE
002900*                             BAD SURVEY FILE LOOPED FOREVER.
003000*  06/19/03   DQ   HD-4471    CONVERTED BUCKET SUMS TO COMP-3.    HD-4471 
003100*================================================================*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    PVSHDW.
003400 AUTHOR.        R A GUTHRIE.
003500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003600 DATE-WRITTEN.  03/21/1994.
003700 DATE-COMPILED.
003800 SECURITY.      NONE.
003900*----------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-3081.
004300 OBJECT-COMPUTER.  IBM-3081.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS PVSHDW-DEBUG-ON
004700            OFF STATUS IS PVSHDW-DEBUG-OFF.
004800*----------------------------------------------------------------*
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*----------------------------------------------------------------*
005200 01  WS-SWITCHES-SUBSCRIPTS.
005300     05  WS-GAP-AZIMUTH               PIC S9(3) COMP.
005400     05  WS-SCAN-I                    PIC S9(5) COMP.
005500     05  WS-SCAN-Q                    PIC S9(5) COMP.
005600     05  WS-SCAN-AZ                   PIC S9(3) COMP.
005700     05  WS-BUCKET-AVERAGE            PIC S9(5)V9(4) COMP-3.
005800     05  FILLER                       PIC X(06).
005900*----------------------------------------------------------------*
006000*  LEFT/RIGHT NEIGHBOR RESULTS FROM THE CIRCULAR SEARCH, HELD
006100*  HERE SO 3300-INTERPOLATE-POINT CAN SEE BOTH AT ONCE.
006200*----------------------------------------------------------------*
006300 01  WS-NEIGHBOR-WORK.
006400     05  WS-LEFT-AZIMUTH              PIC S9(3) COMP.
006500     05  WS-LEFT-ELEVATION            PIC S9(3)V9(4) COMP-3.
006600     05  WS-RIGHT-AZIMUTH             PIC S9(3) COMP.
006700     05  WS-RIGHT-ELEVATION           PIC S9(3)V9(4) COMP-3.
006800     05  WS-DISTANCE-LR               PIC S9(3) COMP.
006900     05  WS-DISTANCE-AL               PIC S9(3) COMP.
007000     05  WS-INTERPOLATE-T             PIC S9(3)V9(6) COMP-3.
007100*----------------------------------------------------------------*
007200*  UNSIGNED MAGNITUDE VIEW OF THE INTERPOLATION FACTOR -- USED
007300*  ONLY BY 9900-DEBUG-DISPLAY WHEN UPSI-0 IS FLIPPED ON, SO A
007400*  BAD T VALUE (SHOULD NEVER BE NEGATIVE) JUMPS OUT ON THE LOG.
007500*----------------------------------------------------------------*
007600     05  WS-INTERPOLATE-T-U REDEFINES WS-INTERPOLATE-T
007700                              PIC 9(3)V9(6) COMP-3.
007800*----------------------------------------------------------------*
007900*  RAW-BYTE VIEW OF THE NEIGHBOR WORK AREA -- KEPT FOR THE ABEND
008000*  DUMP FORMATTER, SAME HABIT AS THE OLD GRID-CELL SCRATCH AREA.
008100*----------------------------------------------------------------*
008200 01  WS-NEIGHBOR-WORK-BYTES REDEFINES WS-NEIGHBOR-WORK
008300                                  PIC X(21).
008400*----------------------------------------------------------------*
008500*  BUCKET WORK TABLE AND SEARCH WORK AREA COME OFF THE SHARED
008600*  PVTBL COPYBOOK.  THE COPYBOOK'S OWN POINT TABLE GOES UNUSED
008700*  HERE -- THIS PROGRAM TAKES ITS POINT TABLE ON THE CALL
008800*  INSTEAD (SEE LINKAGE SECTION BELOW).
008900*----------------------------------------------------------------*
009000 COPY PVTBL.
009100*----------------------------------------------------------------*
009200 01  WS-DEBUG-LINE.
009300     05  FILLER                       PIC X(14) VALUE
009400             'PVSHDW BUCKET='.
009500     05  WS-DBG-AZIMUTH               PIC ZZ9.
009600     05  FILLER                       PIC X(06) VALUE ' ELEV='.
009700     05  WS-DBG-ELEVATION             PIC -ZZ9.9999.
009800*----------------------------------------------------------------*
009900 LINKAGE SECTION.
010000*----------------------------------------------------------------*
010100 01  LK-POINT-TABLE-SIZE              PIC S9(3) COMP.
010200 01  LK-POINT-TABLE.
010300     05  LK-POINT-ENTRY OCCURS 1 TO 400 TIMES
010400                 DEPENDING ON LK-POINT-TABLE-SIZE
010500                 INDEXED BY LK-POINT-IDX.
010600         10  LK-POINT-AZIMUTH             PIC S9(3)V9(2).
010700         10  LK-POINT-ELEVATION           PIC S9(3)V9(2).
010800 01  LK-SHADOW-PROFILE.
010900     05  LK-SHADOW-ELEVATION OCCURS 360 TIMES
011000                 INDEXED BY LK-SHADOW-IDX
011100                 PIC S9(3)V9(4) COMP-3.
011200*================================================================*
011300 PROCEDURE DIVISION USING LK-POINT-TABLE-SIZE
011400                           LK-POINT-TABLE
011500                           LK-SHADOW-PROFILE.
011600*----------------------------------------------------------------*
011700 0000-MAIN-ROUTINE.
011800*----------------------------------------------------------------*
011900     PERFORM 1000-INITIALIZE-BUCKETS THRU 1000-EXIT.
012000     PERFORM 2000-COMBINE-BUCKETS    THRU 2000-EXIT.
012100     PERFORM 2500-AVERAGE-BUCKETS    THRU 2500-EXIT.
012200     PERFORM 3000-INTERPOLATE-PROFILE THRU 3000-EXIT.
012300     GOBACK.
012400*----------------------------------------------------------------*
012500 1000-INITIALIZE-BUCKETS.
012600*----------------------------------------------------------------*
012700     PERFORM 1100-CLEAR-ONE-BUCKET THRU 1100-EXIT
012800         VARYING PVT-BUCKET-IDX FROM 1 BY 1
012900         UNTIL PVT-BUCKET-IDX > 360.
013000 1000-EXIT.
013100     EXIT.
013200*----------------------------------------------------------------*
013300 1100-CLEAR-ONE-BUCKET.
013400*----------------------------------------------------------------*
013500     MOVE ZERO TO PVT-BUCKET-SUM(PVT-BUCKET-IDX).
013600     MOVE ZERO TO PVT-BUCKET-COUNT(PVT-BUCKET-IDX).
013700     SET PVT-BUCKET-EMPTY(PVT-BUCKET-IDX) TO TRUE.
013800 1100-EXIT.
013900     EXIT.
014000*----------------------------------------------------------------*
014100*  STEP 1 -- COMBINE.  BUCKET KEY IS TRUNCATE(AZIMUTH), I.E.
014200*  THE INTEGER DEGREE, MAPPED TO SUBSCRIPT (KEY + 1).
014300*----------------------------------------------------------------*
014400 2000-COMBINE-BUCKETS.
014500*----------------------------------------------------------------*
014600     PERFORM 2100-BUCKET-ONE-POINT THRU 2100-EXIT
014700         VARYING LK-POINT-IDX FROM 1 BY 1
014800         UNTIL LK-POINT-IDX > LK-POINT-TABLE-SIZE.
014900 2000-EXIT.
015000     EXIT.
015100*----------------------------------------------------------------*
015200 2100-BUCKET-ONE-POINT.
015300*----------------------------------------------------------------*
015400     MOVE LK-POINT-AZIMUTH(LK-POINT-IDX) TO WS-SCAN-AZ.
015500     IF WS-SCAN-AZ >= 360
015600         SUBTRACT 360 FROM WS-SCAN-AZ.
015700     IF WS-SCAN-AZ < 0
015800         ADD 360 TO WS-SCAN-AZ.
015900     ADD LK-POINT-ELEVATION(LK-POINT-IDX)
016000         TO PVT-BUCKET-SUM(WS-SCAN-AZ + 1).
016100     ADD 1 TO PVT-BUCKET-COUNT(WS-SCAN-AZ + 1).
016200     SET PVT-BUCKET-FILLED(WS-SCAN-AZ + 1) TO TRUE.
016300 2100-EXIT.
016400     EXIT.
016500*----------------------------------------------------------------*
016600*  STEP 2 -- AVERAGE.  BUCKET SUM IS REPLACED IN PLACE BY THE
016700*  ARITHMETIC MEAN OF WHATEVER POINTS LANDED IN IT -- A BUCKET
016800*  WITH NO POINTS IS LEFT ALONE FOR THE INTERPOLATION STEP.
016900*----------------------------------------------------------------*
017000 2500-AVERAGE-BUCKETS.
017100*----------------------------------------------------------------*
017200     PERFORM 2600-AVERAGE-ONE-BUCKET THRU 2600-EXIT
017300         VARYING PVT-BUCKET-IDX FROM 1 BY 1
017400         UNTIL PVT-BUCKET-IDX > 360.
017500 2500-EXIT.
017600     EXIT.
017700*----------------------------------------------------------------*
017800 2600-AVERAGE-ONE-BUCKET.
017900*----------------------------------------------------------------*
018000     IF PVT-BUCKET-FILLED(PVT-BUCKET-IDX)
018100         DIVIDE PVT-BUCKET-SUM(PVT-BUCKET-IDX)
018200             BY PVT-BUCKET-COUNT(PVT-BUCKET-IDX)
018300             GIVING WS-BUCKET-AVERAGE ROUNDED
018400         MOVE WS-BUCKET-AVERAGE
018500             TO PVT-BUCKET-SUM(PVT-BUCKET-IDX).
018600 2600-EXIT.
018700     EXIT.
018800*----------------------------------------------------------------*
018900*  STEP 3 -- INTERPOLATE.  ANY BUCKET THAT NEVER GOT A POINT IS
019000*  FILLED FROM ITS NEAREST FILLED NEIGHBOR ON EACH SIDE.
019100*----------------------------------------------------------------*
019200 3000-INTERPOLATE-PROFILE.
019300*----------------------------------------------------------------*
019400     PERFORM 3050-FILL-ONE-DEGREE THRU 3050-EXIT
019500         VARYING PVT-BUCKET-IDX FROM 1 BY 1
019600         UNTIL PVT-BUCKET-IDX > 360.
019700 3000-EXIT.
019800     EXIT.
019900*----------------------------------------------------------------*
020000 3050-FILL-ONE-DEGREE.
020100*----------------------------------------------------------------*
020200     COMPUTE WS-GAP-AZIMUTH = PVT-BUCKET-IDX - 1.
020300     IF PVT-BUCKET-FILLED(PVT-BUCKET-IDX)
020400         MOVE PVT-BUCKET-SUM(PVT-BUCKET-IDX)
020500             TO LK-SHADOW-ELEVATION(PVT-BUCKET-IDX)
020600     ELSE
020700         PERFORM 3100-SEARCH-LEFT  THRU 3100-EXIT
020800         PERFORM 3200-SEARCH-RIGHT THRU 3200-EXIT
020900         PERFORM 3300-INTERPOLATE-POINT THRU 3300-EXIT
021000         MOVE WS-LEFT-ELEVATION
021100             TO LK-SHADOW-ELEVATION(PVT-BUCKET-IDX)
021200         IF PVT-SEARCH-FOUND
021300             PERFORM 3400-BLEND-NEIGHBORS THRU 3400-EXIT
021400             MOVE WS-INTERPOLATE-T
021500                 TO LK-SHADOW-ELEVATION(PVT-BUCKET-IDX).
021600 3050-EXIT.
021700     EXIT.
021800*----------------------------------------------------------------*
021900*  CIRCULAR SEARCH LEFT (DECREASING AZIMUTH, WRAPPING).  STOPS
022000*  AT THE FIRST FILLED BUCKET OR AFTER 360 STEPS (SEE 04/14/99
022100*  CHANGE ABOVE -- A PANEL WITH NO OBSTACLE POINTS AT ALL MUST
022200*  NOT SPIN THIS LOOP FOREVER).
022300*----------------------------------------------------------------*
022400 3100-SEARCH-LEFT.
022500*----------------------------------------------------------------*
022600     MOVE 1 TO WS-DISTANCE-LR.
022700     SET PVT-SEARCH-NOT-FOUND TO TRUE.
022800     PERFORM 3110-LEFT-STEP THRU 3110-EXIT
022900         UNTIL PVT-SEARCH-FOUND OR WS-DISTANCE-LR > 360.
023000     MOVE WS-SCAN-AZ  TO WS-LEFT-AZIMUTH.
023100     IF PVT-SEARCH-FOUND
023200         MOVE PVT-BUCKET-SUM(WS-SCAN-AZ + 1) TO WS-LEFT-ELEVATION.
023300 3100-EXIT.
023400     EXIT.
023500*----------------------------------------------------------------*
023600 3110-LEFT-STEP.
023700*----------------------------------------------------------------*
023800     COMPUTE WS-SCAN-I =
023900             (WS-GAP-AZIMUTH - WS-DISTANCE-LR) + 360.
024000     DIVIDE WS-SCAN-I BY 360 GIVING WS-SCAN-Q REMAINDER WS-SCAN-AZ.
024100     IF PVT-BUCKET-FILLED(WS-SCAN-AZ + 1)
024200         SET PVT-SEARCH-FOUND TO TRUE
024300     ELSE
024400         ADD 1 TO WS-DISTANCE-LR.
024500 3110-EXIT.
024600     EXIT.
024700*----------------------------------------------------------------*
024800*  CIRCULAR SEARCH RIGHT (INCREASING AZIMUTH, WRAPPING).
024900*----------------------------------------------------------------*
025000 3200-SEARCH-RIGHT.
025100*----------------------------------------------------------------*
025200     MOVE 1 TO WS-DISTANCE-AL.
025300     SET PVT-SEARCH-NOT-FOUND TO TRUE.
025400     PERFORM 3210-RIGHT-STEP THRU 3210-EXIT
025500         UNTIL PVT-SEARCH-FOUND OR WS-DISTANCE-AL > 360.
025600     MOVE WS-SCAN-AZ  TO WS-RIGHT-AZIMUTH.
025700     IF PVT-SEARCH-FOUND
025800         MOVE PVT-BUCKET-SUM(WS-SCAN-AZ + 1) TO WS-RIGHT-ELEVATION.
025900 3200-EXIT.
026000     EXIT.
026100*----------------------------------------------------------------*
026200 3210-RIGHT-STEP.
026300*----------------------------------------------------------------*
026400     COMPUTE WS-SCAN-I = WS-GAP-AZIMUTH + WS-DISTANCE-AL.
026500     DIVIDE WS-SCAN-I BY 360 GIVING WS-SCAN-Q REMAINDER WS-SCAN-AZ.
026600     IF PVT-BUCKET-FILLED(WS-SCAN-AZ + 1)
026700         SET PVT-SEARCH-FOUND TO TRUE
026800     ELSE
026900         ADD 1 TO WS-DISTANCE-AL.
027000 3210-EXIT.
027100     EXIT.
027200*----------------------------------------------------------------*
027300*  DISTANCE-LR AND DISTANCE-AL ABOVE DOUBLE AS THE STEP COUNTS
027400*  FROM THE TWO SEARCHES; RECAST THEM HERE AS THE CIRCULAR
027500*  AZIMUTH DISTANCES THE INTERPOLATION FORMULA ACTUALLY WANTS.
027600*----------------------------------------------------------------*
027700 3300-INTERPOLATE-POINT.
027800*----------------------------------------------------------------*
027900     COMPUTE WS-SCAN-I =
028000             WS-RIGHT-AZIMUTH - WS-LEFT-AZIMUTH + 360.
028100     DIVIDE WS-SCAN-I BY 360
028200             GIVING WS-SCAN-Q REMAINDER WS-DISTANCE-LR.
028300     COMPUTE WS-SCAN-I =
028400             WS-GAP-AZIMUTH - WS-LEFT-AZIMUTH + 360.
028500     DIVIDE WS-SCAN-I BY 360
028600             GIVING WS-SCAN-Q REMAINDER WS-DISTANCE-AL.
028700     IF WS-DISTANCE-LR = ZERO
028800         MOVE 0 TO WS-INTERPOLATE-T
028900     ELSE
029000         DIVIDE WS-DISTANCE-AL BY WS-DISTANCE-LR
029100             GIVING WS-INTERPOLATE-T ROUNDED.
029200 3300-EXIT.
029300     EXIT.
029400*----------------------------------------------------------------*
029500 3400-BLEND-NEIGHBORS.
029600*----------------------------------------------------------------*
029700     COMPUTE WS-INTERPOLATE-T =
029800             WS-LEFT-ELEVATION +
029900             (WS-INTERPOLATE-T *
030000                 (WS-RIGHT-ELEVATION - WS-LEFT-ELEVATION)).
030100 3400-EXIT.
030200     EXIT.
030300*----------------------------------------------------------------*
030400 9900-DEBUG-DISPLAY.
030500*----------------------------------------------------------------*
030600     MOVE WS-GAP-AZIMUTH  TO WS-DBG-AZIMUTH.
030700     MOVE WS-INTERPOLATE-T TO WS-DBG-ELEVATION.
030800     DISPLAY WS-DEBUG-LINE.
030900 9900-EXIT.
031000     EXIT.
