000100*================================================================*
000200*  COPYLIB:  PVWXR
000300*  WEATHER-FILE ROW LAYOUT -- ONE ROW PER 15-MINUTE TIMESTEP OF
000400*  A SINGLE GRID-CELL/YEAR WEATHER FILE.  11 COMMA COLUMNS.
000500*  RAW COLUMN TEXT IS UNSTRUNG INTO WEATHER-ROW-RAW, THEN EDITED
000600*  INTO WEATHER-ROW-VALUE FOR THE PHYSICS PARAGRAPHS TO WORK
000700*  WITH -- ONE MEMBER, RAW TEXT AND EDITED NUMERIC VIEW SIDE
000800*  BY SIDE, SO THE UNSTRING AND THE COMPUTE STATEMENTS BOTH
000900*  LIVE OFF THE SAME COPYBOOK.
001000*
001100*  COLUMN 0 IS A MARKER/HEADER FLAG, NOT DATA -- A VALUE OF
001200*  SPACES, '0' OR '1' MEANS SKIP THE ROW (HEADER OR SENTINEL).
001300*
001400*  REVISED    BY   TICKET     REMARKS
001500*  --------   ---  ---------  ------------------------------
001600*  03/28/94   RAG  N/A        ORIGINAL LAYOUT, 11 COLUMNS.        N/A     
001700*  09/02/98   EFA  Y2K-0091   YEAR COLUMN CONFIRMED 4-DIGIT ON    Y2K-0091
001800*                             THE FEEDER SIDE, WR-YEAR WIDENED.
001900*  06/19/03   DQ   HD-4471    NO LAYOUT CHANGE, COMMENT PASS      HD-4471 
002000*                             ONLY -- SEE PVWXRD CHANGE LOG.
002100*  11/30/06   KLM  HD-5820    ADDED WR-DAY-OF-YEAR AND THE ROW-   HD-5820 
002200*                             SKIP SWITCH SO PVWXRD CAN CARRY
002300*                             BOTH ALONGSIDE THE EDITED ROW.
002400*================================================================*
002500 01  WEATHER-ROW-RAW.
002600     05  WR-MARKER-TXT                PIC X(04).
002700     05  WR-YEAR-TXT                  PIC X(06).
002800     05  WR-MONTH-TXT                 PIC X(04).
002900     05  WR-DAY-TXT                   PIC X(04).
003000     05  WR-HOUR-TXT                  PIC X(04).
003100     05  WR-MINUTE-TXT                PIC X(04).
003200     05  WR-TEMP-TXT                  PIC X(08).
003300     05  WR-DHI-TXT                   PIC X(10).
003400     05  WR-DNI-TXT                   PIC X(10).
003500     05  WR-GHI-TXT                   PIC X(10).
003600     05  WR-WIND-TXT                  PIC X(08).
003700 01  WEATHER-ROW-VALUE.
003800     05  WR-YEAR                      PIC 9(04).
003900     05  WR-MONTH                     PIC 9(02).
004000     05  WR-DAY                       PIC 9(02).
004100     05  WR-HOUR                      PIC 9(02).
004200     05  WR-MINUTE                    PIC 9(02).
004300     05  WR-TEMPERATURE-C             PIC S9(3)V9(2) COMP-3.
004400     05  WR-DIFFUSE-HORIZ-IRR         PIC S9(5)V9(2) COMP-3.
004500     05  WR-DIRECT-NORMAL-IRR         PIC S9(5)V9(2) COMP-3.
004600     05  WR-GLOBAL-HORIZ-IRR          PIC S9(5)V9(2) COMP-3.
004700     05  WR-WIND-SPEED-MS             PIC S9(3)V9(2) COMP-3.
004800     05  WR-DAY-OF-YEAR               PIC S9(3) COMP.
004900     05  WR-ROW-SKIP-SW                PIC X(01) VALUE 'N'.
005000         88  WR-SKIP-ROW                   VALUE 'Y'.
005100         88  WR-KEEP-ROW                   VALUE 'N'.
005200     05  FILLER                       PIC X(01).
005300*----------------------------------------------------------------*
005400*  8-DIGIT COMPOSITE DATE, BUILT FROM THE THREE EDITED DATE
005500*  COLUMNS ABOVE FOR THE JULIAN-DAY-NUMBER MATH IN PVSUN.
005600*----------------------------------------------------------------*
005700 01  WR-COMPOSITE-DATE                PIC 9(08).
005800 01  WR-COMPOSITE-DATE-PARTS REDEFINES WR-COMPOSITE-DATE.
005900     05  WR-CD-YEAR                   PIC 9(04).
006000     05  WR-CD-MONTH                  PIC 9(02).
006100     05  WR-CD-DAY                    PIC 9(02).
