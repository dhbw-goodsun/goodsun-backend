000100*================================================================*
000200*  PROGRAM:  PVSUN
000300*  SOLAR POSITION SUBROUTINE (JULIAN-DATE ECLIPTIC METHOD).
000400*
000500*  GIVEN A TIMESTAMP AND A GPS COORDINATE, RETURNS THE SUN'S
000600*  AZIMUTH AND ELEVATION AT THAT INSTANT.  CALLED ONCE PER
000700*  QUALIFYING WEATHER ROW BY PVWXRD.  WORKS THE STANDARD
000800*  ECLIPTIC-COORDINATE METHOD STRAIGHT THROUGH AS ONE CHAIN OF
000900*  ELEVEN COMPUTE STEPS -- MEAN LONGITUDE AND ANOMALY, ECLIPTIC
001000*  LONGITUDE, OBLIQUITY, RIGHT ASCENSION AND DECLINATION, THEN
001100*  SIDEREAL TIME AND HOUR ANGLE, ENDING IN AZIMUTH/ELEVATION.
001200*
001300*  ALL ANGLES ARE CARRIED IN DEGREES EXCEPT WHERE THEY ARE
001400*  PASSED TO THE COBOL TRIG INTRINSICS, WHICH TAKE AND RETURN
001500*  RADIANS -- SEE WS-DEG-TO-RAD / WS-RAD-TO-DEG BELOW.
001600*
001700*  CHANGE LOG
001800*  DATE       BY   TICKET     DESCRIPTION
001900*  ---------  ---  ---------  ---------------------------------
002000*  04/04/94   RAG  N/A        ORIGINAL WRITE-UP.                  N/A     
002100*  10/11/95   RAG  N/A        FIXED HOUR-ANGLE SIGN -- WAS        N/A     
002200*                             ADDING RIGHT ASCENSION INSTEAD OF
002300*                             SUBTRACTING, THREW AZIMUTH OFF BY
002400*                             ROUGHLY 15 DEGREES PER HOUR.
002500*  09/02/98   EFA  Y2K-0091   CENTURY WINDOW REVIEW.  DATE-ROLL-  Y2K-0091
002600*                             BACK PARAGRAPH USES THE ACTUAL
002700*                             4-DIGIT YEAR PASSED IN, NO 2-DIGIT
002800*                             WINDOWING PRESENT, NO CHANGE.
002900*  03/03/99   RAG  HD-1180    ADDED CENTURY/400-YEAR LEAP TEST,   HD-1180 
003000*                             WAS ONLY CHECKING MOD 4.
003100*  06/19/03   DQ   HD-4471    CONVERTED ANGLE WORK FIELDS TO      HD-4471 
003200*                             COMP-3 WITH 9 DECIMAL DIGITS.
003300*================================================================*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    PVSUN.
003600 AUTHOR.        R A GUTHRIE.
003700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN.  04/04/1994.
003900 DATE-COMPILED.
004000 SECURITY.      NONE.
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-3081.
004500 OBJECT-COMPUTER.  IBM-3081.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON STATUS IS PVSUN-DEBUG-ON
004900            OFF STATUS IS PVSUN-DEBUG-OFF.
005000*----------------------------------------------------------------*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*----------------------------------------------------------------*
005400*  MATHEMATICAL CONSTANTS -- DEGREE/RADIAN CONVERSION FACTORS.
005500*  THE COBOL TRIG INTRINSICS TAKE AND RETURN RADIANS, BUT EVERY
005600*  ANGLE IN THIS PROGRAM'S OWN WORKING STORAGE IS CARRIED DEGREES.
005700*----------------------------------------------------------------*
005800 01  WS-MATH-CONSTANTS.
005900     05  WS-DEG-TO-RAD                PIC S9(1)V9(9) COMP-3
006000                                       VALUE 0.017453293.
006100     05  WS-RAD-TO-DEG                PIC S9(3)V9(9) COMP-3
006200                                       VALUE 57.295779513.
006300     05  FILLER                       PIC X(04).
006400*----------------------------------------------------------------*
006500*  TIMESTAMP-MINUS-ONE-HOUR WORK AREA.  THE ALGORITHM TREATS
006600*  LOCAL CIVIL TIME SHIFTED BACK ONE HOUR AS ITS UTC INPUT --
006700*  A FIXED OFFSET, NOT A REAL TIMEZONE CONVERSION.
006800*----------------------------------------------------------------*
006900 01  WS-ADJUSTED-TIMESTAMP.
007000     05  WS-ADJ-YEAR                  PIC S9(5) COMP.
007100     05  WS-ADJ-MONTH                 PIC S9(3) COMP.
007200     05  WS-ADJ-DAY                   PIC S9(3) COMP.
007300     05  WS-ADJ-HOUR                  PIC S9(3) COMP.
007400     05  FILLER                       PIC X(06).
007500*----------------------------------------------------------------*
007600*  MONTH-END-DAY TABLE, USED ONLY WHEN THE HOUR ROLLBACK ALSO
007700*  ROLLS THE CALENDAR DAY BACK A MONTH.  ONE FILLER PER MONTH,
007800*  REDEFINED BELOW AS AN OCCURS TABLE FOR THE LOOKUP.
007900*----------------------------------------------------------------*
008000 01  WS-MONTH-DAYS-TABLE.
008100     05  FILLER PIC 9(02) VALUE 31.
008200     05  FILLER PIC 9(02) VALUE 28.
008300     05  FILLER PIC 9(02) VALUE 31.
008400     05  FILLER PIC 9(02) VALUE 30.
008500     05  FILLER PIC 9(02) VALUE 31.
008600     05  FILLER PIC 9(02) VALUE 30.
008700     05  FILLER PIC 9(02) VALUE 31.
008800     05  FILLER PIC 9(02) VALUE 31.
008900     05  FILLER PIC 9(02) VALUE 30.
009000     05  FILLER PIC 9(02) VALUE 31.
009100     05  FILLER PIC 9(02) VALUE 30.
009200     05  FILLER PIC 9(02) VALUE 31.
009300 01  WS-MONTH-DAYS-REDEF REDEFINES WS-MONTH-DAYS-TABLE.
009400     05  WS-MONTH-END-DAYS OCCURS 12 TIMES PIC 9(02).
009500 01  WS-LEAP-YEAR-WORK.
009600     05  WS-MONTH-END-DAY             PIC S9(3) COMP.
009700     05  WS-DIV-Q                     PIC S9(5) COMP.
009800     05  WS-DIV-R4                    PIC S9(5) COMP.
009900     05  WS-DIV-R100                  PIC S9(5) COMP.
010000     05  WS-DIV-R400                  PIC S9(5) COMP.
010100*----------------------------------------------------------------*
010200*  JULIAN-DATE WORK AREA -- STEPS 2 AND 3 OF THE ALGORITHM.
010300*----------------------------------------------------------------*
010400 01  WS-JULIAN-WORK.
010500     05  WS-YEAR-PRIME                PIC S9(5) COMP.
010600     05  WS-MONTH-PRIME               PIC S9(3) COMP.
010700     05  WS-A-TERM                    PIC S9(5) COMP.
010800     05  WS-A-DIV-4                   PIC S9(5) COMP.
010900     05  WS-B-TERM                    PIC S9(5) COMP.
011000     05  WS-TRUNC-1                   PIC S9(9) COMP.
011100     05  WS-TRUNC-2                   PIC S9(9) COMP.
011200     05  WS-TEMP-DECIMAL              PIC S9(9)V9(6) COMP-3.
011300     05  WS-DAY-FRACTION              PIC S9(3)V9(9) COMP-3.
011400     05  WS-JD-INTEGER-PART           PIC S9(9)V9(6) COMP-3.
011500     05  WS-JULIAN-DATE               PIC S9(9)V9(6) COMP-3.
011600     05  WS-TIME-VARIABLE-N           PIC S9(9)V9(6) COMP-3.
011700*----------------------------------------------------------------*
011800*  SUN-GEOMETRY ANGLE WORK AREA -- STEPS 4 THROUGH 13.
011900*----------------------------------------------------------------*
012000 01  WS-ANGLE-WORK.
012100     05  WS-MEAN-LONGITUDE-L          PIC S9(5)V9(9) COMP-3.
012200     05  WS-MEAN-ANOMALY-G            PIC S9(5)V9(9) COMP-3.
012300     05  WS-ECLIPTIC-LONGITUDE-L      PIC S9(5)V9(9) COMP-3.
012400     05  WS-OBLIQUITY-E               PIC S9(5)V9(9) COMP-3.
012500     05  WS-RIGHT-ASCENSION-A         PIC S9(5)V9(9) COMP-3.
012600     05  WS-DECLINATION-D             PIC S9(5)V9(9) COMP-3.
012700*----------------------------------------------------------------*
012800*  UNSIGNED MAGNITUDE VIEW OF THE DECLINATION -- USED ONLY BY
012900*  THE 9900 DEBUG TRACE TO FLAG A DECLINATION OUTSIDE +/-23.5,
013000*  WHICH WOULD MEAN THE ECLIPTIC-LONGITUDE COMPUTE WENT BAD.
013100*----------------------------------------------------------------*
013200     05  WS-DECLINATION-D-U REDEFINES WS-DECLINATION-D
013300                              PIC 9(5)V9(9) COMP-3.
013400     05  WS-SIDEREAL-T0               PIC S9(5)V9(9) COMP-3.
013500     05  WS-SIDEREAL-T                PIC S9(5)V9(9) COMP-3.
013600     05  WS-MEAN-SIDEREAL-TIME        PIC S9(5)V9(9) COMP-3.
013700     05  WS-GREENWICH-HOUR-ANGLE      PIC S9(5)V9(9) COMP-3.
013800     05  WS-GEO-HOUR-ANGLE-SPRING     PIC S9(5)V9(9) COMP-3.
013900     05  WS-GEO-HOUR-ANGLE-SUN        PIC S9(5)V9(9) COMP-3.
014000*----------------------------------------------------------------*
014100*  UNSIGNED VIEW OF THE SUN HOUR ANGLE -- 9900-DEBUG-DISPLAY
014200*  REPORTS THE MAGNITUDE ONLY, SIGN IS IMPLIED BY A.M./P.M.
014300*----------------------------------------------------------------*
014400     05  WS-GEO-HOUR-ANGLE-SUN-U REDEFINES WS-GEO-HOUR-ANGLE-SUN
014500                                  PIC 9(5)V9(9) COMP-3.
014600*----------------------------------------------------------------*
014700*  NORMALIZE-360 / QUADRANT-CORRECTED-ARCTANGENT WORK AREA.
014800*  SHARED SCRATCH FIELDS -- THE OLD SHOP HABIT OF ONE COMMON
014900*  WORK AREA FOR A REPEATED CALCULATION, SAME AS THE PRINTER-
015000*  CONTROL-FIELDS GROUP GETS REUSED ACROSS EVERY REPORT.
015100*----------------------------------------------------------------*
015200 01  WS-COMMON-MATH-WORK.
015300     05  WS-NORM-VALUE                PIC S9(5)V9(9) COMP-3.
015400     05  WS-NORM-Q                    PIC S9(5) COMP.
015500     05  WS-NORM-REM                  PIC S9(5)V9(9) COMP-3.
015600     05  WS-ASIN-ARG                  PIC S9(3)V9(9) COMP-3.
015700     05  WS-ATAN2-Y                   PIC S9(3)V9(9) COMP-3.
015800     05  WS-ATAN2-X                   PIC S9(3)V9(9) COMP-3.
015900     05  WS-ATAN2-RESULT              PIC S9(5)V9(9) COMP-3.
016000     05  WS-ATAN-NUMER                PIC S9(3)V9(9) COMP-3.
016100     05  WS-ATAN-DENOM                PIC S9(3)V9(9) COMP-3.
016200*----------------------------------------------------------------*
016300 01  WS-DEBUG-LINE.
016400     05  FILLER                       PIC X(11) VALUE
016500             'PVSUN AZ = '.
016600     05  WS-DBG-AZIMUTH               PIC -ZZZ9.9999.
016700     05  FILLER                       PIC X(07) VALUE ' ELEV= '.
016800     05  WS-DBG-ELEVATION             PIC -ZZZ9.9999.
016900*----------------------------------------------------------------*
017000 LINKAGE SECTION.
017100*----------------------------------------------------------------*
017200 01  LK-YEAR                          PIC 9(04).
017300 01  LK-MONTH                         PIC 9(02).
017400 01  LK-DAY                           PIC 9(02).
017500 01  LK-HOUR                          PIC 9(02).
017600 01  LK-MINUTE                        PIC 9(02).
017700 01  LK-LONGITUDE                     PIC S9(3)V9(6) COMP-3.
017800 01  LK-LATITUDE                      PIC S9(3)V9(6) COMP-3.
017900 01  LK-SUN-AZIMUTH                   PIC S9(5)V9(4) COMP-3.
018000 01  LK-SUN-ELEVATION                 PIC S9(5)V9(4) COMP-3.
018100*================================================================*
018200 PROCEDURE DIVISION USING LK-YEAR LK-MONTH LK-DAY LK-HOUR
018300                           LK-MINUTE LK-LONGITUDE LK-LATITUDE
018400                           LK-SUN-AZIMUTH LK-SUN-ELEVATION.
018500*----------------------------------------------------------------*
018600 0000-MAIN-ROUTINE.
018700*----------------------------------------------------------------*
018800     PERFORM 1000-ADJUST-TIMESTAMP        THRU 1000-EXIT.
018900     PERFORM 2000-COMPUTE-JULIAN-DATE     THRU 2000-EXIT.
019000     PERFORM 2100-COMPUTE-MEAN-ANGLES     THRU 2100-EXIT.
019100     PERFORM 2200-COMPUTE-ECLIPTIC-LONGITUDE THRU 2200-EXIT.
019200     PERFORM 2300-COMPUTE-OBLIQUITY        THRU 2300-EXIT.
019300     PERFORM 2400-COMPUTE-RIGHT-ASCENSION  THRU 2400-EXIT.
019400     PERFORM 2500-COMPUTE-DECLINATION      THRU 2500-EXIT.
019500     PERFORM 2600-COMPUTE-SIDEREAL-TIME    THRU 2600-EXIT.
019600     PERFORM 2700-COMPUTE-HOUR-ANGLES      THRU 2700-EXIT.
019700     PERFORM 2900-COMPUTE-AZIMUTH-ELEVATION THRU 2900-EXIT.
019800     IF PVSUN-DEBUG-ON
019900         PERFORM 9900-DEBUG-DISPLAY THRU 9900-EXIT.
020000     GOBACK.
020100*----------------------------------------------------------------*
020200*  STEP 1 -- SHIFT THE TIMESTAMP BACK ONE HOUR.  A ZERO HOUR
020300*  ROLLS THE CALENDAR DAY BACK TOO (SEE 1100/1150/1160 BELOW).
020400*----------------------------------------------------------------*
020500 1000-ADJUST-TIMESTAMP.
020600*----------------------------------------------------------------*
020700     IF LK-HOUR = 0
020800         MOVE 23 TO WS-ADJ-HOUR
020900         PERFORM 1100-ROLL-DAY-BACK-ONE THRU 1100-EXIT
021000     ELSE
021100         COMPUTE WS-ADJ-HOUR = LK-HOUR - 1
021200         MOVE LK-YEAR  TO WS-ADJ-YEAR
021300         MOVE LK-MONTH TO WS-ADJ-MONTH
021400         MOVE LK-DAY   TO WS-ADJ-DAY.
021500 1000-EXIT.
021600     EXIT.
021700*----------------------------------------------------------------*
021800 1100-ROLL-DAY-BACK-ONE.
021900*----------------------------------------------------------------*
022000     MOVE LK-YEAR  TO WS-ADJ-YEAR.
022100     MOVE LK-MONTH TO WS-ADJ-MONTH.
022200     IF LK-DAY > 1
022300         COMPUTE WS-ADJ-DAY = LK-DAY - 1
022400     ELSE
022500         IF LK-MONTH > 1
022600             COMPUTE WS-ADJ-MONTH = LK-MONTH - 1
022700             PERFORM 1150-LOOKUP-MONTH-END-DAY THRU 1150-EXIT
022800             MOVE WS-MONTH-END-DAY TO WS-ADJ-DAY
022900         ELSE
023000             COMPUTE WS-ADJ-YEAR = LK-YEAR - 1
023100             MOVE 12 TO WS-ADJ-MONTH
023200             MOVE 31 TO WS-ADJ-DAY.
023300 1100-EXIT.
023400     EXIT.
023500*----------------------------------------------------------------*
023600 1150-LOOKUP-MONTH-END-DAY.
023700*----------------------------------------------------------------*
023800     MOVE WS-MONTH-END-DAYS(WS-ADJ-MONTH) TO WS-MONTH-END-DAY.
023900     IF WS-ADJ-MONTH = 2
024000         PERFORM 1160-CHECK-LEAP-YEAR THRU 1160-EXIT.
024100 1150-EXIT.
024200     EXIT.
024300*----------------------------------------------------------------*
024400*  LEAP-YEAR TEST -- DIVISIBLE BY 4, EXCEPT CENTURY YEARS,
024500*  EXCEPT-THE-EXCEPTION EVERY 400TH YEAR (SEE 03/03/99 CHANGE).
024600*----------------------------------------------------------------*
024700 1160-CHECK-LEAP-YEAR.
024800*----------------------------------------------------------------*
024900     DIVIDE WS-ADJ-YEAR BY 4 GIVING WS-DIV-Q REMAINDER WS-DIV-R4.
025000     IF WS-DIV-R4 = 0
025100         DIVIDE WS-ADJ-YEAR BY 100
025200             GIVING WS-DIV-Q REMAINDER WS-DIV-R100
025300         IF WS-DIV-R100 NOT = 0
025400             MOVE 29 TO WS-MONTH-END-DAY
025500         ELSE
025600             DIVIDE WS-ADJ-YEAR BY 400
025700                 GIVING WS-DIV-Q REMAINDER WS-DIV-R400
025800             IF WS-DIV-R400 = 0
025900                 MOVE 29 TO WS-MONTH-END-DAY
026000             END-IF
026100         END-IF
026200     END-IF.
026300 1160-EXIT.
026400     EXIT.
026500*----------------------------------------------------------------*
026600*  STEP 2/3 -- CIVIL-CALENDAR JULIAN DAY NUMBER, THEN N (DAYS
026700*  SINCE THE J2000.0 EPOCH).
026800*----------------------------------------------------------------*
026900 2000-COMPUTE-JULIAN-DATE.
027000*----------------------------------------------------------------*
027100     IF WS-ADJ-MONTH < 3
027200         COMPUTE WS-YEAR-PRIME  = WS-ADJ-YEAR - 1
027300         COMPUTE WS-MONTH-PRIME = WS-ADJ-MONTH + 12
027400     ELSE
027500         MOVE WS-ADJ-YEAR  TO WS-YEAR-PRIME
027600         MOVE WS-ADJ-MONTH TO WS-MONTH-PRIME.
027700     COMPUTE WS-A-TERM = WS-YEAR-PRIME / 100.
027800     COMPUTE WS-A-DIV-4 = WS-A-TERM / 4.
027900     COMPUTE WS-B-TERM = 2 - WS-A-TERM + WS-A-DIV-4.
028000     COMPUTE WS-DAY-FRACTION =
028100             (WS-ADJ-HOUR / 24) + (LK-MINUTE / 1440).
028200     COMPUTE WS-TEMP-DECIMAL = 365.25 * (WS-YEAR-PRIME + 4716).
028300     MOVE WS-TEMP-DECIMAL TO WS-TRUNC-1.
028400     COMPUTE WS-TEMP-DECIMAL = 30.6001 * (WS-MONTH-PRIME + 1).
028500     MOVE WS-TEMP-DECIMAL TO WS-TRUNC-2.
028600     COMPUTE WS-JD-INTEGER-PART =
028700             WS-TRUNC-1 + WS-TRUNC-2 + WS-ADJ-DAY
028800             + WS-B-TERM - 1524.5.
028900     COMPUTE WS-JULIAN-DATE = WS-JD-INTEGER-PART + WS-DAY-FRACTION.
029000     COMPUTE WS-TIME-VARIABLE-N = WS-JULIAN-DATE - 2451545.0.
029100 2000-EXIT.
029200     EXIT.
029300*----------------------------------------------------------------*
029400*  STEP 4/5 -- MEAN ECLIPTIC LONGITUDE AND MEAN ANOMALY, BOTH
029500*  NORMALIZED TO 0-360.
029600*----------------------------------------------------------------*
029700 2100-COMPUTE-MEAN-ANGLES.
029800*----------------------------------------------------------------*
029900     COMPUTE WS-MEAN-LONGITUDE-L =
030000             280.460 + (0.9856474 * WS-TIME-VARIABLE-N).
030100     MOVE WS-MEAN-LONGITUDE-L TO WS-NORM-VALUE.
030200     PERFORM 8200-NORMALIZE-360 THRU 8200-EXIT.
030300     MOVE WS-NORM-VALUE TO WS-MEAN-LONGITUDE-L.
030400     COMPUTE WS-MEAN-ANOMALY-G =
030500             357.528 + (0.9856003 * WS-TIME-VARIABLE-N).
030600     MOVE WS-MEAN-ANOMALY-G TO WS-NORM-VALUE.
030700     PERFORM 8200-NORMALIZE-360 THRU 8200-EXIT.
030800     MOVE WS-NORM-VALUE TO WS-MEAN-ANOMALY-G.
030900 2100-EXIT.
031000     EXIT.
031100*----------------------------------------------------------------*
031200*  STEP 6 -- APPARENT ECLIPTIC LONGITUDE OF THE SUN.
031300*----------------------------------------------------------------*
031400 2200-COMPUTE-ECLIPTIC-LONGITUDE.
031500*----------------------------------------------------------------*
031600     COMPUTE WS-ECLIPTIC-LONGITUDE-L =
031700         WS-MEAN-LONGITUDE-L
031800         + (1.915 * FUNCTION SIN(WS-MEAN-ANOMALY-G *
031900                                  WS-DEG-TO-RAD))
032000         + (0.01997 * FUNCTION SIN(2 * WS-MEAN-ANOMALY-G *
032100                                    WS-DEG-TO-RAD)).
032200 2200-EXIT.
032300     EXIT.
032400*----------------------------------------------------------------*
032500*  STEP 7 -- OBLIQUITY OF THE ECLIPTIC.
032600*----------------------------------------------------------------*
032700 2300-COMPUTE-OBLIQUITY.
032800*----------------------------------------------------------------*
032900     COMPUTE WS-OBLIQUITY-E =
033000             23.439 - (0.0000004 * WS-TIME-VARIABLE-N).
033100 2300-EXIT.
033200     EXIT.
033300*----------------------------------------------------------------*
033400*  STEP 8 -- RIGHT ASCENSION, VIA A QUADRANT-CORRECT ARCTANGENT
033500*  (COBOL HAS NO NATIVE ATAN2, SO 8300 BELOW DOES IT BY HAND).
033600*  NOTE THIS RESULT IS *NOT* RE-NORMALIZED TO 0-360.
033700*----------------------------------------------------------------*
033800 2400-COMPUTE-RIGHT-ASCENSION.
033900*----------------------------------------------------------------*
034000     COMPUTE WS-ATAN2-Y =
034100         FUNCTION COS(WS-OBLIQUITY-E * WS-DEG-TO-RAD) *
034200         FUNCTION SIN(WS-ECLIPTIC-LONGITUDE-L * WS-DEG-TO-RAD).
034300     COMPUTE WS-ATAN2-X =
034400         FUNCTION COS(WS-ECLIPTIC-LONGITUDE-L * WS-DEG-TO-RAD).
034500     PERFORM 8300-ATAN2-DEGREES THRU 8300-EXIT.
034600     MOVE WS-ATAN2-RESULT TO WS-RIGHT-ASCENSION-A.
034700 2400-EXIT.
034800     EXIT.
034900*----------------------------------------------------------------*
035000*  STEP 9 -- SOLAR DECLINATION.
035100*----------------------------------------------------------------*
035200 2500-COMPUTE-DECLINATION.
035300*----------------------------------------------------------------*
035400     COMPUTE WS-ASIN-ARG =
035500         FUNCTION SIN(WS-OBLIQUITY-E * WS-DEG-TO-RAD) *
035600         FUNCTION SIN(WS-ECLIPTIC-LONGITUDE-L * WS-DEG-TO-RAD).
035700     COMPUTE WS-DECLINATION-D =
035800             FUNCTION ASIN(WS-ASIN-ARG) * WS-RAD-TO-DEG.
035900 2500-EXIT.
036000     EXIT.
036100*----------------------------------------------------------------*
036200*  STEP 10 -- MEAN GREENWICH SIDEREAL TIME, IN HOURS, MOD 24.
036300*----------------------------------------------------------------*
036400 2600-COMPUTE-SIDEREAL-TIME.
036500*----------------------------------------------------------------*
036600     COMPUTE WS-SIDEREAL-T0 =
036700             (WS-JULIAN-DATE - 2451545.0) / 36525.0.
036800     COMPUTE WS-SIDEREAL-T = WS-ADJ-HOUR + (LK-MINUTE / 60).
036900     COMPUTE WS-MEAN-SIDEREAL-TIME =
037000             6.697376 + (2400.05134 * WS-SIDEREAL-T0)
037100             + (1.002738 * WS-SIDEREAL-T).
037200     DIVIDE WS-MEAN-SIDEREAL-TIME BY 24
037300             GIVING WS-NORM-Q REMAINDER WS-NORM-REM.
037400     IF WS-NORM-REM < 0
037500         ADD 24 TO WS-NORM-REM.
037600     MOVE WS-NORM-REM TO WS-MEAN-SIDEREAL-TIME.
037700 2600-EXIT.
037800     EXIT.
037900*----------------------------------------------------------------*
038000*  STEP 11/12/13 -- GREENWICH AND GEOCENTRIC HOUR ANGLES.
038100*----------------------------------------------------------------*
038200 2700-COMPUTE-HOUR-ANGLES.
038300*----------------------------------------------------------------*
038400     COMPUTE WS-GREENWICH-HOUR-ANGLE = WS-MEAN-SIDEREAL-TIME * 15.
038500     COMPUTE WS-GEO-HOUR-ANGLE-SPRING =
038600             WS-GREENWICH-HOUR-ANGLE + LK-LONGITUDE.
038700     COMPUTE WS-GEO-HOUR-ANGLE-SUN =
038800             WS-GEO-HOUR-ANGLE-SPRING - WS-RIGHT-ASCENSION-A.
038900 2700-EXIT.
039000     EXIT.
039100*----------------------------------------------------------------*
039200*  STEP 14/15 -- FINAL ELEVATION (ASIN) AND AZIMUTH (PLAIN,
039300*  SINGLE-ARGUMENT ATAN PLUS A FIXED +180 -- NOT ATAN2 HERE).
039400*----------------------------------------------------------------*
039500 2900-COMPUTE-AZIMUTH-ELEVATION.
039600*----------------------------------------------------------------*
039700     COMPUTE WS-ASIN-ARG =
039800         (FUNCTION COS(WS-DECLINATION-D * WS-DEG-TO-RAD) *
039900          FUNCTION COS(WS-GEO-HOUR-ANGLE-SUN * WS-DEG-TO-RAD) *
040000          FUNCTION COS(LK-LATITUDE * WS-DEG-TO-RAD))
040100         + (FUNCTION SIN(WS-DECLINATION-D * WS-DEG-TO-RAD) *
040200            FUNCTION SIN(LK-LATITUDE * WS-DEG-TO-RAD)).
040300     COMPUTE LK-SUN-ELEVATION =
040400             FUNCTION ASIN(WS-ASIN-ARG) * WS-RAD-TO-DEG.
040500     COMPUTE WS-ATAN-NUMER =
040600             FUNCTION SIN(WS-GEO-HOUR-ANGLE-SUN * WS-DEG-TO-RAD).
040700     COMPUTE WS-ATAN-DENOM =
040800         (FUNCTION COS(WS-GEO-HOUR-ANGLE-SUN * WS-DEG-TO-RAD) *
040900          FUNCTION SIN(LK-LATITUDE * WS-DEG-TO-RAD))
041000         - (FUNCTION TAN(WS-DECLINATION-D * WS-DEG-TO-RAD) *
041100            FUNCTION COS(LK-LATITUDE * WS-DEG-TO-RAD)).
041200     COMPUTE LK-SUN-AZIMUTH =
041300             (FUNCTION ATAN(WS-ATAN-NUMER / WS-ATAN-DENOM) *
041400              WS-RAD-TO-DEG) + 180.
041500 2900-EXIT.
041600     EXIT.
041700*----------------------------------------------------------------*
041800*  NORMALIZE-360 -- SHARED BY BOTH MEAN-ANGLE COMPUTES ABOVE.
041900*  OPERATES ON WS-NORM-VALUE IN PLACE.
042000*----------------------------------------------------------------*
042100 8200-NORMALIZE-360.
042200*----------------------------------------------------------------*
042300     DIVIDE WS-NORM-VALUE BY 360
042400             GIVING WS-NORM-Q REMAINDER WS-NORM-REM.
042500     IF WS-NORM-REM < 0
042600         ADD 360 TO WS-NORM-REM.
042700     MOVE WS-NORM-REM TO WS-NORM-VALUE.
042800 8200-EXIT.
042900     EXIT.
043000*----------------------------------------------------------------*
043100*  QUADRANT-CORRECT ARCTANGENT (ATAN2), IN DEGREES, FROM
043200*  WS-ATAN2-Y AND WS-ATAN2-X.  RESULT IN WS-ATAN2-RESULT.
043300*----------------------------------------------------------------*
043400 8300-ATAN2-DEGREES.
043500*----------------------------------------------------------------*
043600     EVALUATE TRUE
043700         WHEN WS-ATAN2-X > 0
043800             COMPUTE WS-ATAN2-RESULT =
043900                 FUNCTION ATAN(WS-ATAN2-Y / WS-ATAN2-X)
044000                     * WS-RAD-TO-DEG
044100         WHEN WS-ATAN2-X < 0 AND WS-ATAN2-Y >= 0
044200             COMPUTE WS-ATAN2-RESULT =
044300                 (FUNCTION ATAN(WS-ATAN2-Y / WS-ATAN2-X)
044400                     * WS-RAD-TO-DEG) + 180
044500         WHEN WS-ATAN2-X < 0
044600             COMPUTE WS-ATAN2-RESULT =
044700                 (FUNCTION ATAN(WS-ATAN2-Y / WS-ATAN2-X)
044800                     * WS-RAD-TO-DEG) - 180
044900         WHEN WS-ATAN2-Y > 0
045000             MOVE 90 TO WS-ATAN2-RESULT
045100         WHEN WS-ATAN2-Y < 0
045200             COMPUTE WS-ATAN2-RESULT = 0 - 90
045300         WHEN OTHER
045400             MOVE 0 TO WS-ATAN2-RESULT
045500     END-EVALUATE.
045600 8300-EXIT.
045700     EXIT.
045800*----------------------------------------------------------------*
045900 9900-DEBUG-DISPLAY.
046000*----------------------------------------------------------------*
046100     MOVE LK-SUN-AZIMUTH   TO WS-DBG-AZIMUTH.
046200     MOVE LK-SUN-ELEVATION TO WS-DBG-ELEVATION.
046300     DISPLAY WS-DEBUG-LINE.
046400 9900-EXIT.
046500     EXIT.
